000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMWSTAT.                                                 
000300 AUTHOR.        R. FERNANDEZ.                                             
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  02/05/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGM_51 - PGMWSTAT  -  ESTADISTICA SEMANAL DE ENTRENOS      *         
001100*    ==================                                         *         
001200*                                                               *         
001300*    LEE EL MAESTRO DE ENTRENAMIENTOS (DDWKOUT), TOMA LA        *         
001400*    CANTIDAD DE SEMANAS SOLICITADAS DESDE LA TARJETA DE        *         
001500*    PARAMETRO (DDRANGE: 'LASTnnW' O UN ENTERO SIMPLE), Y        *        
001600*    GENERA UNA LINEA DE ESTADISTICA POR CADA SEMANA ISO DEL    *         
001700*    RANGO (DDWSTAT): VOLUMEN TOTAL Y CANTIDAD DE ENTRENOS.     *         
001800*    LAS SEMANAS SIN ENTRENOS SALEN CON TOTALES EN CERO.        *         
001900*                                                               *         
002000*-----------------------------------------------------------*             
002100*    H I S T O R I A   D E   C A M B I O S                   *            
002200*-----------------------------------------------------------*             
002300*    02/05/89 RFF 0000  ALTA INICIAL DEL PROGRAMA.                        
002400*    21/08/89 RFF 1126  SE AGREGA DEFAULT DE 4 SEMANAS CUANDO             
002500*                        LA TARJETA DE PARAMETRO VIENE EN BLANCO.         
002600*    09/01/90 MLA 1343  VALIDACION DE FORMATO 'LASTnnW'.                  
002700*    25/06/91 RFF 1503  SE DELEGA ARITMETICA DE FECHAS A LA               
002800*                        FAMILIA PGMJULDT/PGMISOWK/PGMWKMON.              
002900*    14/02/93 MLA 1691  CORRECCION REDONDEO DE VOLUMEN (ROUNDED).         
003000*    08/10/94 JCP 1913  SE AGREGA TABLA DE 52 SEMANAS EN MEMORIA          
003100*                        (ANTES SOLO SOPORTABA 12).                       
003200*    30/05/96 RFF 2203  LIMPIEZA DE CONTADORES DE DIAGNOSTICO.            
003300*    18/12/97 JCP 2358  REVISION PREVIA AL CAMBIO DE MILENIO.             
003400*    23/09/98 MLA 2407  REMEDIACION AÑO 2000 (Y2K) - SE REEMPLAZA         
003500*                        EL ACCEPT FROM DATE DE 6 POSICIONES POR          
003600*                        VENTANA DE SIGLO (WS-FS-AA < 50 = 20XX,          
003700*                        CASO CONTRARIO 19XX) PARA ARMAR CCYYMMDD.        
003800*    14/01/99 RFF 2408  PRUEBA DE REGRESION SOBRE FECHA DE PROCESO        
003900*                        01/01/2000.  SIGLO ASIGNADO OK.                  
004000*    19/07/01 MLA 2591  SE AMPLIA LIMITE SUPERIOR DE N A 52.              
004100*-----------------------------------------------------------*             
004200*                                                                         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM.                                                  
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT WKOUT   ASSIGN TO DDWKOUT                                     
005000            ORGANIZATION IS LINE SEQUENTIAL                               
005100            FILE STATUS  IS FS-WKOUT.                                     
005200     SELECT RANGO   ASSIGN TO DDRANGE                                     
005300            ORGANIZATION IS LINE SEQUENTIAL                               
005400            FILE STATUS  IS FS-RANGO.                                     
005500     SELECT WSTAT   ASSIGN TO DDWSTAT                                     
005600            ORGANIZATION IS LINE SEQUENTIAL                               
005700            FILE STATUS  IS FS-WSTAT.                                     
005800*                                                                         
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100*                                                                         
006200 FD  WKOUT                                                                
006300     RECORDING MODE IS F.                                                 
006400     COPY CPWKOUT.                                                        
006500*                                                                         
006600*    LA TARJETA DE RANGO ES UNICA (80 COLUMNAS LIBRES), SIN               
006700*    FORMATO FIJO - SE INTERPRETA EN 1200-PARSEAR-RANGO.                  
006800 FD  RANGO                                                                
006900     RECORDING MODE IS F.                                                 
007000 01  REG-RANGO                  PIC X(80).                                
007100*                                                                         
007200 FD  WSTAT                                                                
007300     RECORDING MODE IS F.                                                 
007400     COPY CPWSTAT.                                                        
007500*                                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700*========================*                                                
007800 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
007900*                                                                         
008000*---- FILE STATUS -------------------------------------------             
008100 77  FS-WKOUT                   PIC XX  VALUE SPACES.                     
008200     88  FS-WKOUT-FIN                   VALUE '10'.                       
008300 77  FS-RANGO                   PIC XX  VALUE SPACES.                     
008400     88  FS-RANGO-FIN                   VALUE '10'.                       
008500 77  FS-WSTAT                   PIC XX  VALUE SPACES.                     
008600*                                                                         
008700*---- SWITCH GENERAL DE CORTE DE LA VUELTA PRINCIPAL ----------           
008800*    EN 'Y' CUANDO TERMINA WKOUT O CUANDO FALLA ALGUN OPEN.               
008900 77  WS-STATUS-FIN               PIC X.                                   
009000     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
009100     88  WS-NO-FIN-LECTURA               VALUE 'N'.                       
009200*                                                                         
009300*---- AREA DE COMUNICACION CON LAS SUBRUTINAS DE FECHA -------            
009400*    UNA POR SUBRUTINA: PGMJULDT (SERIAL DE DIAS), PGMISOWK               
009500*    (SEMANA ISO DE UNA FECHA), PGMWKMON (LUNES DE UNA SEMANA).           
009600 01  WS-JULDT-PARMS.                                                      
009700     05  WS-JD-FUNCTION         PIC X(01).                                
009800     05  WS-JD-CCYYMMDD         PIC 9(08).                                
009900     05  WS-JD-SERIAL-DAYS      PIC S9(09) COMP.                          
010000     05  WS-JD-WEEKDAY-ISO      PIC 9(01).                                
010100     05  WS-JD-VALID-SW         PIC X(01).                                
010200     05  FILLER                 PIC X(10).                                
010300 01  WS-ISOWK-PARMS.                                                      
010400     05  WS-IW-CCYYMMDD         PIC 9(08).                                
010500     05  WS-IW-STATS-YEAR       PIC 9(04).                                
010600     05  WS-IW-STATS-WEEK       PIC 9(02).                                
010700     05  FILLER                 PIC X(10).                                
010800 01  WS-WKMON-PARMS.                                                      
010900     05  WS-WM-STATS-YEAR       PIC 9(04).                                
011000     05  WS-WM-STATS-WEEK       PIC 9(02).                                
011100     05  WS-WM-CCYYMMDD         PIC 9(08).                                
011200     05  FILLER                 PIC X(10).                                
011300*                                                                         
011400*---- FECHA DE PROCESO (VENTANA DE SIGLO, VER Y2K 23/09/98) --            
011500 01  WS-FECHA-SISTEMA.                                                    
011600     05  WS-FS-AA               PIC 9(02).                                
011700     05  WS-FS-MM               PIC 9(02).                                
011800     05  WS-FS-DD               PIC 9(02).                                
011900 77  WS-SIGLO                   PIC 9(02) VALUE ZERO.                     
012000 01  WS-FECHA-HOY.                                                        
012100     05  WS-HOY-CCYY            PIC 9(04).                                
012200     05  WS-HOY-MM              PIC 9(02).                                
012300     05  WS-HOY-DD              PIC 9(02).                                
012400 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY                                
012500                                PIC 9(08).                                
012600*    FECHA HOY ES TAMBIEN EL LIMITE SUPERIOR DEL RANGO EMITIDO.           
012700*                                                                         
012800*---- FECHAS DE INICIO/FIN DE RANGO, DESCOMPUESTAS ------------           
012900 01  WS-FECHA-INICIO.                                                     
013000     05  WS-FI-CCYY             PIC 9(04).                                
013100     05  WS-FI-MM               PIC 9(02).                                
013200     05  WS-FI-DD               PIC 9(02).                                
013300 01  WS-FECHA-INICIO-R REDEFINES WS-FECHA-INICIO                          
013400                                PIC 9(08).                                
013500 01  WS-FECHA-TENTATIVA.                                                  
013600     05  WS-FT-CCYY             PIC 9(04).                                
013700     05  WS-FT-MM               PIC 9(02).                                
013800     05  WS-FT-DD               PIC 9(02).                                
013900 01  WS-FECHA-TENTATIVA-R REDEFINES WS-FECHA-TENTATIVA                    
014000                                PIC 9(08).                                
014100*                                                                         
014200*---- TARJETA DE PARAMETRO DE RANGO, EN MAYUSCULAS ------------           
014300 01  WS-TABLA-MAYUS.                                                      
014400     05  WS-MIN-MAYUS           PIC X(26) VALUE                           
014500         'abcdefghijklmnopqrstuvwxyz'.                                    
014600     05  WS-MAY-MAYUS           PIC X(26) VALUE                           
014700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
014800 01  WS-TABLA-MAYUS-R REDEFINES WS-TABLA-MAYUS                            
014900                                PIC X(52).                                
015000*    WS-RANGO-LARGO ES EL LARGO EFECTIVO TRAS EL TRIM; LOS                
015100*    DIGITOS EXTRAIDOS SE ZONAN A 2 POSICIONES ANTES DE PROBAR            
015200*    NUMERICIDAD (VER 1200-PARSEAR-RANGO).                                
015300 77  WS-RANGO-MAYUS             PIC X(80) VALUE SPACES.                   
015400 77  WS-RANGO-LARGO             PIC S9(04) COMP VALUE ZERO.               
015500 77  WS-RANGO-DIGITOS-LEN       PIC S9(04) COMP VALUE ZERO.               
015600 77  WS-RANGO-DIGITOS           PIC X(02) VALUE SPACES.                   
015700 77  WS-N-SEMANAS               PIC 9(02) VALUE 04.                       
015800*                                                                         
015900*---- TABLA DE SEMANAS ACUMULADAS EN MEMORIA (EVITA SORT) -----           
016000 01  WS-TABLA-SEMANAS.                                                    
016100     05  WS-SEM-OC OCCURS 52 TIMES INDEXED BY WS-SEM-IDX.                 
016200         10  WS-SEM-ANIO        PIC 9(04).                                
016300         10  WS-SEM-NUMERO      PIC 9(02).                                
016400         10  WS-SEM-VOLUMEN     PIC S9(09)V9(02) COMP-3.                  
016500         10  WS-SEM-CANTIDAD    PIC 9(05).                                
016600 01  WS-TABLA-SEMANAS-R REDEFINES WS-TABLA-SEMANAS                        
016700                                PIC X(884).                               
016800 77  WS-SEM-USADAS              PIC S9(04) COMP VALUE ZERO.               
016900 77  WS-SEM-HALLADA-SW          PIC X      VALUE 'N'.                     
017000     88  WS-SEM-HALLADA                    VALUE 'S'.                     
017100*                                                                         
017200*---- CALCULO DE VOLUMEN DEL REGISTRO LEIDO --------------------          
017300 77  WS-VOLUMEN-CALC            PIC S9(08)V9(02) COMP-3                   
017400                                VALUE ZERO.                               
017500*                                                                         
017600*---- CONTADORES Y SUBINDICES (TODO COMP) ----------------------          
017700 77  WS-I                       PIC S9(04) COMP VALUE ZERO.               
017800 77  WS-SERIAL-FIN              PIC S9(09) COMP VALUE ZERO.               
017900*    SERIAL TENTATIVO SE USA SOLO PARA UBICAR LA SEMANA ISO DE            
018000*    ARRANQUE - NUNCA SE GRABA NI SE INFORMA EN WSTAT.                    
018100 77  WS-SERIAL-TENTATIVO        PIC S9(09) COMP VALUE ZERO.               
018200 77  WS-CANT-LEIDOS             PIC 9(05)  VALUE ZEROS.                   
018300 77  WS-CANT-SELECC             PIC 9(05)  VALUE ZEROS.                   
018400 77  WS-CANT-EMITIDOS           PIC 9(05)  VALUE ZEROS.                   
018500 01  FILLER                     PIC X(22) VALUE '* FINAL  W-S *'.         
018600*                                                                         
018700*-------------------------------------------------------------            
018800 PROCEDURE DIVISION.                                                      
018900*                                                                         
019000*-------------------------------------------------------------            
019100*    MAIN-PROGRAM - GOBIERNA EL FLUJO DEL BATCH: ABRE LOS TRES            
019200*    ARCHIVOS Y ARMA EL RANGO DE SEMANAS (1000-INICIO), RECORRE           
019300*    EL MAESTRO ACUMULANDO VOLUMEN POR SEMANA ISO EN LA TABLA EN          
019400*    MEMORIA (2000-ACUMULAR), Y POR ULTIMO EMITE UNA LINEA POR            
019500*    SEMANA DEL RANGO SOLICITADO (7000-EMITIR-SEMANAS).                   
019600*-------------------------------------------------------------            
019700 MAIN-PROGRAM-I.                                                          
019800*    PASO 1: OPEN + PARAMETRO DE RANGO + FECHAS LIMITE.                   
019900     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F                       
020000*    PASO 2: ACUMULACION DEL MAESTRO EN LA TABLA EN MEMORIA.              
020100     PERFORM 2000-ACUMULAR-I     THRU 2000-ACUMULAR-F                     
020200        UNTIL WS-FIN-LECTURA                                              
020300*    PASO 3: EMISION DE UNA LINEA POR CADA SEMANA DEL RANGO.              
020400     PERFORM 7000-EMITIR-SEMANAS-I THRU 7000-EMITIR-SEMANAS-F             
020500     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.                       
020600 MAIN-PROGRAM-F.                                                          
020700     GOBACK.                                                              
020800*                                                                         
020900*-------------------------------------------------------------            
021000*    INICIO - APERTURA DE ARCHIVOS Y ARMADO DEL RANGO DE                  
021100*    SEMANAS A INFORMAR.  CUALQUIER ERROR DE OPEN CORTA LA                
021200*    CORRIDA (WS-FIN-LECTURA) SIN TOCAR LOS DEMAS ARCHIVOS.               
021300*-------------------------------------------------------------            
021400 1000-INICIO-I.                                                           
021500     OPEN INPUT  WKOUT                                                    
021600     IF FS-WKOUT IS NOT EQUAL '00'                                        
021700        DISPLAY '* ERROR EN OPEN WKOUT = ' FS-WKOUT                       
021800        MOVE 9999 TO RETURN-CODE                                          
021900        SET WS-FIN-LECTURA TO TRUE                                        
022000     END-IF                                                               
022100*                                                                         
022200     OPEN INPUT  RANGO                                                    
022300     IF FS-RANGO IS NOT EQUAL '00'                                        
022400        DISPLAY '* ERROR EN OPEN RANGO = ' FS-RANGO                       
022500        MOVE 9999 TO RETURN-CODE                                          
022600        SET WS-FIN-LECTURA TO TRUE                                        
022700     END-IF                                                               
022800*                                                                         
022900     OPEN OUTPUT WSTAT                                                    
023000     IF FS-WSTAT IS NOT EQUAL '00'                                        
023100        DISPLAY '* ERROR EN OPEN WSTAT = ' FS-WSTAT                       
023200        MOVE 9999 TO RETURN-CODE                                          
023300        SET WS-FIN-LECTURA TO TRUE                                        
023400     END-IF                                                               
023500*                                                                         
023600*    SI LOS TRES OPEN SALIERON BIEN, SE LEE LA TARJETA DE RANGO,          
023700*    SE LA INTERPRETA (1200) Y SE CALCULAN LAS FECHAS LIMITE              
023800*    (1300) ANTES DE ARRANCAR LA PRIMERA LECTURA DEL MAESTRO.             
023900     IF NOT WS-FIN-LECTURA                                                
024000        PERFORM 1100-LEER-RANGO-I THRU 1100-LEER-RANGO-F                  
024100        PERFORM 1200-PARSEAR-RANGO-I THRU 1200-PARSEAR-RANGO-F            
024200        PERFORM 1300-CALC-FECHAS-I THRU 1300-CALC-FECHAS-F                
024300        SET WS-NO-FIN-LECTURA TO TRUE                                     
024400        PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F                  
024500     END-IF.                                                              
024600 1000-INICIO-F.                                                           
024700     EXIT.                                                                
024800*                                                                         
024900*-------------------------------------------------------------            
025000*    LEER-RANGO - UNA SOLA LECTURA DE LA TARJETA DE PARAMETRO             
025100*    (DDRANGE).  SI VIENE VACIA (AT END O ARCHIVO SIN REGISTRO)           
025200*    LA RUTINA SIGUE CON ESPACIOS Y 1200-PARSEAR-RANGO APLICA             
025300*    EL DEFAULT DE 4 SEMANAS.                                             
025400*-------------------------------------------------------------            
025500 1100-LEER-RANGO-I.                                                       
025600*    SPACES PREVIO CUBRE EL CASO DE ARCHIVO VACIO (AT END).               
025700     MOVE SPACES TO REG-RANGO                                             
025800     READ RANGO INTO REG-RANGO                                            
025900        AT END CONTINUE                                                   
026000     END-READ                                                             
026100     MOVE REG-RANGO TO WS-RANGO-MAYUS.                                    
026200 1100-LEER-RANGO-F.                                                       
026300     EXIT.                                                                
026400*                                                                         
026500*-------------------------------------------------------------            
026600*    PARSEAR-RANGO - VER BUSINESS RULES 'parseRangeString':               
026700*    BLANCO O NO PARSEABLE -> 4;  'LASTnnW' -> nn;  ENTERO                
026800*    SIMPLE -> ESE ENTERO;  SIEMPRE ACOTADO A 01-52.                      
026900*-------------------------------------------------------------            
027000 1200-PARSEAR-RANGO-I.                                                    
027100     MOVE 4 TO WS-N-SEMANAS                                               
027200     INSPECT WS-RANGO-MAYUS                                               
027300        CONVERTING WS-MIN-MAYUS TO WS-MAY-MAYUS                           
027400     COMPUTE WS-RANGO-LARGO = 80                                          
027500     PERFORM 1250-TRIM-RANGO-I THRU 1250-TRIM-RANGO-F                     
027600        UNTIL WS-RANGO-LARGO = 0                                          
027700        OR WS-RANGO-MAYUS(WS-RANGO-LARGO:1) NOT = SPACE                   
027800*                                                                         
027900*    CASO 'LASTnnW': SE EXTRAE nn (1 O 2 DIGITOS) Y SE ARMA               
028000*    ZONADO DE 2 POSICIONES PARA PROBAR NUMERICIDAD.                      
028100     IF WS-RANGO-LARGO > 5                                                
028200        AND WS-RANGO-MAYUS(1:4) = 'LAST'                                  
028300        AND WS-RANGO-MAYUS(WS-RANGO-LARGO:1) = 'W'                        
028400        COMPUTE WS-RANGO-DIGITOS-LEN = WS-RANGO-LARGO - 5                 
028500        IF WS-RANGO-DIGITOS-LEN = 1 OR WS-RANGO-DIGITOS-LEN = 2           
028600           MOVE SPACES TO WS-RANGO-DIGITOS                                
028700           MOVE WS-RANGO-MAYUS(5:WS-RANGO-DIGITOS-LEN)                    
028800             TO WS-RANGO-DIGITOS(3 - WS-RANGO-DIGITOS-LEN:                
028900                                 WS-RANGO-DIGITOS-LEN)                    
029000           IF WS-RANGO-DIGITOS(1:1) = SPACE                               
029100              MOVE '0' TO WS-RANGO-DIGITOS(1:1)                           
029200           END-IF                                                         
029300           IF WS-RANGO-DIGITOS IS NUMERIC                                 
029400              MOVE WS-RANGO-DIGITOS TO WS-N-SEMANAS                       
029500           END-IF                                                         
029600        END-IF                                                            
029700     ELSE                                                                 
029800*       CASO ENTERO SIMPLE DE 1 O 2 DIGITOS (SIN PREFIJO 'LAST').         
029900        IF WS-RANGO-LARGO = 1 OR WS-RANGO-LARGO = 2                       
030000           MOVE SPACES TO WS-RANGO-DIGITOS                                
030100           MOVE WS-RANGO-MAYUS(1:WS-RANGO-LARGO)                          
030200             TO WS-RANGO-DIGITOS(3 - WS-RANGO-LARGO:                      
030300                                 WS-RANGO-LARGO)                          
030400           IF WS-RANGO-DIGITOS(1:1) = SPACE                               
030500              MOVE '0' TO WS-RANGO-DIGITOS(1:1)                           
030600           END-IF                                                         
030700           IF WS-RANGO-DIGITOS IS NUMERIC                                 
030800              MOVE WS-RANGO-DIGITOS TO WS-N-SEMANAS                       
030900           END-IF                                                         
031000        END-IF                                                            
031100     END-IF                                                               
031200*                                                                         
031300*    CUALQUIER VALOR FUERA DE 01-52 VUELVE AL DEFAULT DE 4.               
031400     IF WS-N-SEMANAS < 1 OR WS-N-SEMANAS > 52                             
031500        MOVE 4 TO WS-N-SEMANAS                                            
031600     END-IF                                                               
031700     DISPLAY 'RANGO SOLICITADO (SEMANAS) = ' WS-N-SEMANAS.                
031800 1200-PARSEAR-RANGO-F.                                                    
031900     EXIT.                                                                
032000*                                                                         
032100*-------------------------------------------------------------            
032200*    TRIM-RANGO - DESCARTA BLANCOS FINALES DE LA TARJETA DE               
032300*    RANGO, UNO A UNO (SIN FUNCION INTRINSECA).                           
032400*-------------------------------------------------------------            
032500 1250-TRIM-RANGO-I.                                                       
032600     COMPUTE WS-RANGO-LARGO = WS-RANGO-LARGO - 1.                         
032700 1250-TRIM-RANGO-F.                                                       
032800     EXIT.                                                                
032900*                                                                         
033000*-------------------------------------------------------------            
033100*    CALC-FECHAS - FECHA FIN = HOY; FECHA INICIO = LUNES DE LA            
033200*    SEMANA ISO QUE CONTIENE A (HOY MENOS (N-1) SEMANAS).                 
033300*-------------------------------------------------------------            
033400 1300-CALC-FECHAS-I.                                                      
033500*    FECHA DE PROCESO, CON VENTANA DE SIGLO (VER Y2K 23/09/98).           
033600     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
033700     IF WS-FS-AA < 50                                                     
033800        MOVE 20 TO WS-SIGLO                                               
033900     ELSE                                                                 
034000        MOVE 19 TO WS-SIGLO                                               
034100     END-IF                                                               
034200     COMPUTE WS-HOY-CCYY = (WS-SIGLO * 100) + WS-FS-AA                    
034300     MOVE WS-FS-MM TO WS-HOY-MM                                           
034400     MOVE WS-FS-DD TO WS-HOY-DD                                           
034500*                                                                         
034600*    SERIAL DE HOY, PARA PODER RESTAR SEMANAS ENTERAS.                    
034700     MOVE '1'             TO WS-JD-FUNCTION                               
034800     MOVE WS-FECHA-HOY-R  TO WS-JD-CCYYMMDD                               
034900     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
035000     MOVE WS-JD-SERIAL-DAYS TO WS-SERIAL-FIN                              
035100*                                                                         
035200*    FECHA TENTATIVA = HOY MENOS (N-1) SEMANAS COMPLETAS; SOLO            
035300*    SIRVE PARA UBICAR LA SEMANA ISO DE ARRANQUE DEL RANGO.               
035400     COMPUTE WS-SERIAL-TENTATIVO = WS-SERIAL-FIN                          
035500                      - ((WS-N-SEMANAS - 1) * 7)                          
035600     MOVE '2'                     TO WS-JD-FUNCTION                       
035700     MOVE WS-SERIAL-TENTATIVO     TO WS-JD-SERIAL-DAYS                    
035800     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
035900     MOVE WS-JD-CCYYMMDD          TO WS-FECHA-TENTATIVA-R                 
036000*                                                                         
036100*    SEMANA ISO DE LA FECHA TENTATIVA, PARA OBTENER SU LUNES.             
036200     MOVE WS-FECHA-TENTATIVA-R    TO WS-IW-CCYYMMDD                       
036300     CALL 'PGMISOWK' USING WS-ISOWK-PARMS                                 
036400*                                                                         
036500*    FECHA DE INICIO DEFINITIVA = LUNES DE ESA SEMANA ISO.                
036600     MOVE WS-IW-STATS-YEAR        TO WS-WM-STATS-YEAR                     
036700     MOVE WS-IW-STATS-WEEK        TO WS-WM-STATS-WEEK                     
036800     CALL 'PGMWKMON' USING WS-WKMON-PARMS                                 
036900     MOVE WS-WM-CCYYMMDD          TO WS-FECHA-INICIO-R.                   
037000 1300-CALC-FECHAS-F.                                                      
037100     EXIT.                                                                
037200*                                                                         
037300*-------------------------------------------------------------            
037400*    ACUMULAR - POR CADA REGISTRO DENTRO DEL RANGO, CALCULA SU            
037500*    SEMANA ISO Y SU VOLUMEN, Y LOS SUMA EN LA TABLA EN MEMORIA.          
037600*-------------------------------------------------------------            
037700 2000-ACUMULAR-I.                                                         
037800*    FUERA DEL RANGO DE FECHAS SOLICITADO: SE DESCARTA SIN                
037900*    TOCAR LA TABLA Y SE PASA AL PROXIMO REGISTRO.                        
038000     IF WKO-WORKOUT-DATE-N >= WS-FECHA-INICIO-R                           
038100        AND WKO-WORKOUT-DATE-N <= WS-FECHA-HOY-R                          
038200        ADD 1 TO WS-CANT-SELECC                                           
038300        MOVE WKO-WORKOUT-DATE-N TO WS-IW-CCYYMMDD                         
038400        CALL 'PGMISOWK' USING WS-ISOWK-PARMS                              
038500        COMPUTE WS-VOLUMEN-CALC ROUNDED =                                 
038600           WKO-SETS * WKO-REPS * WKO-WEIGHT                               
038700        PERFORM 2500-ACTUALIZAR-TABLA-I                                   
038800           THRU 2500-ACTUALIZAR-TABLA-F                                   
038900     END-IF                                                               
039000     PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F.                    
039100 2000-ACUMULAR-F.                                                         
039200     EXIT.                                                                
039300*                                                                         
039400*-------------------------------------------------------------            
039500*    LEER-WKOUT - UNA LECTURA DEL MAESTRO DE ENTRENAMIENTOS.              
039600*    FS '10' (FIN DE ARCHIVO) Y CUALQUIER OTRO STATUS DISTINTO            
039700*    DE '00' TERMINAN LA VUELTA DE 2000-ACUMULAR.                         
039800*-------------------------------------------------------------            
039900 2100-LEER-WKOUT-I.                                                       
040000     READ WKOUT                                                           
040100     EVALUATE FS-WKOUT                                                    
040200*       LECTURA NORMAL: SIGUE LA VUELTA DE 2000-ACUMULAR.                 
040300        WHEN '00'                                                         
040400           ADD 1 TO WS-CANT-LEIDOS                                        
040500*       FIN DE ARCHIVO: CORTA LA VUELTA, NO ES ERROR.                     
040600        WHEN '10'                                                         
040700           SET WS-FIN-LECTURA TO TRUE                                     
040800*       CUALQUIER OTRO STATUS ES ERROR DE E/S - SE ABORTA.                
040900        WHEN OTHER                                                        
041000           DISPLAY '* ERROR EN LECTURA WKOUT = ' FS-WKOUT                 
041100           MOVE 9999 TO RETURN-CODE                                       
041200           SET WS-FIN-LECTURA TO TRUE                                     
041300     END-EVALUATE.                                                        
041400 2100-LEER-WKOUT-F.                                                       
041500     EXIT.                                                                
041600*                                                                         
041700*-------------------------------------------------------------            
041800*    ACTUALIZAR-TABLA - BUSQUEDA LINEAL DE LA CLAVE DE SEMANA;            
041900*    SI NO EXISTE, SE AGREGA UNA ENTRADA NUEVA (TABLA SUSTITUYE           
042000*    AL SORT, QUE ESTE TALLER NO UTILIZA).                                
042100*-------------------------------------------------------------            
042200 2500-ACTUALIZAR-TABLA-I.                                                 
042300*    BUSQUEDA LINEAL DE LA SEMANA ISO DEL REGISTRO EN LA TABLA.           
042400     MOVE 'N' TO WS-SEM-HALLADA-SW                                        
042500     SET WS-SEM-IDX TO 1                                                  
042600     PERFORM 2550-BUSCAR-CLAVE-I THRU 2550-BUSCAR-CLAVE-F                 
042700        VARYING WS-I FROM 1 BY 1                                          
042800        UNTIL WS-I > WS-SEM-USADAS                                        
042900        OR WS-SEM-HALLADA                                                 
043000*                                                                         
043100*    SEMANA NUEVA: SE ABRE ENTRADA AL FINAL DE LA TABLA CON               
043200*    TOTALES EN CERO ANTES DE SUMAR ESTE REGISTRO.                        
043300     IF NOT WS-SEM-HALLADA                                                
043400        ADD 1 TO WS-SEM-USADAS                                            
043500        SET WS-SEM-IDX TO WS-SEM-USADAS                                   
043600        MOVE WS-IW-STATS-YEAR   TO WS-SEM-ANIO(WS-SEM-IDX)                
043700        MOVE WS-IW-STATS-WEEK   TO WS-SEM-NUMERO(WS-SEM-IDX)              
043800        MOVE ZERO               TO WS-SEM-VOLUMEN(WS-SEM-IDX)             
043900        MOVE ZERO               TO WS-SEM-CANTIDAD(WS-SEM-IDX)            
044000     END-IF                                                               
044100*    SUMA DEL REGISTRO ACTUAL A LA ENTRADA DE SU SEMANA.                  
044200     ADD WS-VOLUMEN-CALC TO WS-SEM-VOLUMEN(WS-SEM-IDX)                    
044300     ADD 1                TO WS-SEM-CANTIDAD(WS-SEM-IDX).                 
044400 2500-ACTUALIZAR-TABLA-F.                                                 
044500     EXIT.                                                                
044600*                                                                         
044700*-------------------------------------------------------------            
044800*    BUSCAR-CLAVE - UNA POSICION DE LA TABLA POR VUELTA; VER              
044900*    SI LA SEMANA ISO DEL REGISTRO YA TIENE ENTRADA ABIERTA.              
045000*-------------------------------------------------------------            
045100 2550-BUSCAR-CLAVE-I.                                                     
045200*    UNA POSICION DE LA TABLA POR VUELTA DE LA PERFORM VARYING.           
045300     SET WS-SEM-IDX TO WS-I                                               
045400     IF WS-SEM-ANIO(WS-SEM-IDX)   = WS-IW-STATS-YEAR                      
045500        AND WS-SEM-NUMERO(WS-SEM-IDX) = WS-IW-STATS-WEEK                  
045600        SET WS-SEM-HALLADA TO TRUE                                        
045700     END-IF.                                                              
045800 2550-BUSCAR-CLAVE-F.                                                     
045900     EXIT.                                                                
046000*                                                                         
046100*-------------------------------------------------------------            
046200*    EMITIR-SEMANAS - CAMINA LAS N SEMANAS DESDE EL LUNES DE              
046300*    INICIO, EN ORDEN CRONOLOGICO, EMITIENDO UNA LINEA POR CADA           
046400*    UNA (CORTE DE CONTROL POR SEMANA ISO).                               
046500*-------------------------------------------------------------            
046600 7000-EMITIR-SEMANAS-I.                                                   
046700     MOVE WS-FECHA-INICIO-R TO WS-JD-CCYYMMDD                             
046800     PERFORM 7050-EMITIR-UNA-I THRU 7050-EMITIR-UNA-F                     
046900        VARYING WS-I FROM 1 BY 1                                          
047000        UNTIL WS-I > WS-N-SEMANAS.                                        
047100 7000-EMITIR-SEMANAS-F.                                                   
047200     EXIT.                                                                
047300*                                                                         
047400*-------------------------------------------------------------            
047500*    EMITIR-UNA - UNA SEMANA DE LA VUELTA DE EMITIR-SEMANAS:              
047600*    BUSCA EL TOTAL ACUMULADO, LO GRABA, Y AVANZA 7 DIAS.                 
047700*-------------------------------------------------------------            
047800 7050-EMITIR-UNA-I.                                                       
047900*    SEMANA ISO DE LA FECHA ACTUAL DE LA VUELTA, BUSQUEDA DEL             
048000*    TOTAL ACUMULADO Y GRABACION DE LA LINEA DE SALIDA.                   
048100     MOVE WS-JD-CCYYMMDD TO WS-IW-CCYYMMDD                                
048200     CALL 'PGMISOWK' USING WS-ISOWK-PARMS                                 
048300     PERFORM 7100-BUSCAR-SEMANA-I THRU 7100-BUSCAR-SEMANA-F               
048400     PERFORM 7200-GRABAR-LINEA-I  THRU 7200-GRABAR-LINEA-F                
048500*                                                                         
048600*    AVANZA 7 DIAS PARA LA PROXIMA VUELTA (SIGUIENTE SEMANA).             
048700     MOVE '1'                TO WS-JD-FUNCTION                            
048800     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
048900     COMPUTE WS-JD-SERIAL-DAYS = WS-JD-SERIAL-DAYS + 7                    
049000     MOVE '2'                TO WS-JD-FUNCTION                            
049100     CALL 'PGMJULDT' USING WS-JULDT-PARMS.                                
049200 7050-EMITIR-UNA-F.                                                       
049300     EXIT.                                                                
049400*                                                                         
049500*-------------------------------------------------------------            
049600*    BUSCAR-SEMANA - SI LA SEMANA NO TIENE ENTRADA EN LA TABLA            
049700*    (NO HUBO ENTRENOS), LOS TOTALES QUEDAN EN CERO DESDE EL              
049800*    INICIALIZADO DE ARRIBA - ASI SALEN LAS SEMANAS "VACIAS" DEL          
049900*    REPORTE, TAL COMO PIDE EL NEGOCIO.                                   
050000*-------------------------------------------------------------            
050100 7100-BUSCAR-SEMANA-I.                                                    
050200*    TOTALES EN CERO COMO PUNTO DE PARTIDA; SI LA SEMANA TIENE            
050300*    ENTRADA, 7150 LOS PISA CON LOS VALORES ACUMULADOS.                   
050400     MOVE 'N' TO WS-SEM-HALLADA-SW                                        
050500     MOVE ZERO TO WST-TOTAL-VOLUME                                        
050600     MOVE ZERO TO WST-TOTAL-WORKOUTS                                      
050700     PERFORM 7150-COMPARAR-SEMANA-I THRU 7150-COMPARAR-SEMANA-F           
050800        VARYING WS-SEM-IDX FROM 1 BY 1                                    
050900        UNTIL WS-SEM-IDX > WS-SEM-USADAS                                  
051000        OR WS-SEM-HALLADA.                                                
051100 7100-BUSCAR-SEMANA-F.                                                    
051200     EXIT.                                                                
051300*                                                                         
051400*-------------------------------------------------------------            
051500*    COMPARAR-SEMANA - UNA POSICION DE LA TABLA POR VUELTA.               
051600*-------------------------------------------------------------            
051700 7150-COMPARAR-SEMANA-I.                                                  
051800*    CLAVE ANIO-SEMANA IGUAL A LA BUSCADA: SE COPIAN LOS TOTALES.         
051900     IF WS-SEM-ANIO(WS-SEM-IDX)   = WS-IW-STATS-YEAR                      
052000        AND WS-SEM-NUMERO(WS-SEM-IDX) = WS-IW-STATS-WEEK                  
052100        SET WS-SEM-HALLADA TO TRUE                                        
052200        MOVE WS-SEM-VOLUMEN(WS-SEM-IDX)                                   
052300             TO WST-TOTAL-VOLUME                                          
052400        MOVE WS-SEM-CANTIDAD(WS-SEM-IDX)                                  
052500             TO WST-TOTAL-WORKOUTS                                        
052600     END-IF.                                                              
052700 7150-COMPARAR-SEMANA-F.                                                  
052800     EXIT.                                                                
052900*                                                                         
053000*-------------------------------------------------------------            
053100*    GRABAR-LINEA - UNA LINEA DE WSTAT POR SEMANA DEL RANGO,              
053200*    CLAVE (ANIO-SEMANA ISO) MAS LOS TOTALES HALLADOS EN 7100.            
053300*-------------------------------------------------------------            
053400 7200-GRABAR-LINEA-I.                                                     
053500*    CLAVE DE SALIDA: ANIO Y SEMANA ISO DE LA VUELTA ACTUAL.              
053600     MOVE WS-IW-STATS-YEAR TO WST-STATS-YEAR                              
053700     MOVE WS-IW-STATS-WEEK TO WST-STATS-WEEK                              
053800     WRITE WST-WEEKLY-STATS-RECORD                                        
053900     IF FS-WSTAT IS NOT EQUAL '00'                                        
054000        DISPLAY '* ERROR EN WRITE WSTAT = ' FS-WSTAT                      
054100        MOVE 9999 TO RETURN-CODE                                          
054200     ELSE                                                                 
054300        ADD 1 TO WS-CANT-EMITIDOS                                         
054400     END-IF.                                                              
054500 7200-GRABAR-LINEA-F.                                                     
054600     EXIT.                                                                
054700*                                                                         
054800*-------------------------------------------------------------            
054900*    FINAL - TOTALES DE CONTROL PARA EL LISTADO DE CONSOLA Y              
055000*    CIERRE ORDENADO DE LOS TRES ARCHIVOS.                                
055100*-------------------------------------------------------------            
055200 9999-FINAL-I.                                                            
055300     DISPLAY '=============================================='             
055400     DISPLAY 'TOTAL LEIDOS     = ' WS-CANT-LEIDOS                         
055500     DISPLAY 'TOTAL SELECCION. = ' WS-CANT-SELECC                         
055600     DISPLAY 'TOTAL EMITIDOS   = ' WS-CANT-EMITIDOS                       
055700*                                                                         
055800     CLOSE WKOUT                                                          
055900     CLOSE RANGO                                                          
056000     CLOSE WSTAT.                                                         
056100 9999-FINAL-F.                                                            
056200     EXIT.                                                                
056300*////////////////////////////////////////////////////////////////         
