000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMISOWK.                                                 
000300 AUTHOR.        R. FERNANDEZ.                                             
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  21/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGMISOWK  -  CALCULO DE ANIO-SEMANA ISO-8601                *        
001100*    =========                                                  *         
001200*                                                               *         
001300*    RECIBE UNA FECHA CCYYMMDD Y DEVUELVE SU ANIO BASE DE       *         
001400*    SEMANA ISO Y SU NUMERO DE SEMANA (01-53), SEGUN LA REGLA   *         
001500*    DEL JUEVES: LA SEMANA ISO DE UNA FECHA PERTENECE AL ANIO   *         
001600*    CALENDARIO QUE CONTIENE AL JUEVES DE ESA MISMA SEMANA.     *         
001700*    USADO POR PGM_51-PGMWSTAT PARA AGRUPAR ENTRENAMIENTOS      *         
001800*    POR SEMANA Y POR PGM_52-PGMWRNG PARA VALIDAR CLAVES        *         
001900*    DE SEMANA RECIBIDAS DEL USUARIO.                           *         
002000*                                                               *         
002100*-----------------------------------------------------------*             
002200*    H I S T O R I A   D E   C A M B I O S                   *            
002300*-----------------------------------------------------------*             
002400*    21/03/89 RFF 0000  ALTA INICIAL DEL PROGRAMA.                        
002500*    10/09/89 RFF 1124  CORRECCION REGLA DEL JUEVES EN DICIEMBRE.         
002600*    03/12/90 MLA 1341  CASO FRONTERA 1RO DE ENERO (SEMANA 52/53          
002700*                        DEL ANIO ANTERIOR).                              
002800*    14/05/92 RFF 1689  SE DELEGA TODO EL CALCULO DE FECHAS A             
002900*                        PGMJULDT (ANTES DUPLICABA LA LOGICA).            
003000*    19/02/94 JCP 1911  REVISION DE SEMANAS 53 EN ANIOS LARGOS.           
003100*    12/07/96 MLA 2202  LIMPIEZA DE VARIABLES DE TRABAJO.                 
003200*    15/12/97 JCP 2356  REVISION PREVIA AL CAMBIO DE MILENIO.             
003300*    23/09/98 RFF 2403  REMEDIACION AÑO 2000 (Y2K) - CAMPO DE             
003400*                        ANIO DE SALIDA CONFIRMADO CCYY (4 POS).          
003500*    14/01/99 RFF 2404  PRUEBA DE REGRESION SOBRE 31/12/1999 Y            
003600*                        01/01/2000.  SEMANA CORRECTA EN AMBOS.           
003700*    19/07/01 MLA 2589  SE AGREGA FILLER DE EXPANSION EN PARMS.           
003800*-----------------------------------------------------------*             
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400*                                                                         
004500 DATA DIVISION.                                                           
004600 WORKING-STORAGE SECTION.                                                 
004700*========================*                                                
004800 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
004900*                                                                         
005000*---- AREA DE COMUNICACION CON PGMJULDT -------------------------         
005100 01  WS-JULDT-PARMS.                                                      
005200     05  WS-JD-FUNCTION         PIC X(01).                                
005300     05  WS-JD-CCYYMMDD         PIC 9(08).                                
005400     05  WS-JD-SERIAL-DAYS      PIC S9(09) COMP.                          
005500     05  WS-JD-WEEKDAY-ISO      PIC 9(01).                                
005600     05  WS-JD-VALID-SW         PIC X(01).                                
005700     05  FILLER                 PIC X(10).                                
005800*                                                                         
005900*---- FECHA DEL JUEVES DE LA SEMANA, DESCOMPUESTA ---------------         
006000 01  WS-FECHA-JUEVES.                                                     
006100     05  WS-FJ-CCYY             PIC 9(04).                                
006200     05  WS-FJ-MM               PIC 9(02).                                
006300     05  WS-FJ-DD               PIC 9(02).                                
006400 01  WS-FECHA-JUEVES-R REDEFINES WS-FECHA-JUEVES                          
006500                                PIC 9(08).                                
006600*                                                                         
006700*---- FECHA DEL 1RO DE ENERO DEL ANIO DEL JUEVES, DESCOMPUESTA --         
006800 01  WS-FECHA-ENERO1.                                                     
006900     05  WS-E1-CCYY             PIC 9(04).                                
007000     05  WS-E1-MM               PIC 9(02) VALUE 01.                       
007100     05  WS-E1-DD               PIC 9(02) VALUE 01.                       
007200 01  WS-FECHA-ENERO1-R REDEFINES WS-FECHA-ENERO1                          
007300                                PIC 9(08).                                
007400*                                                                         
007500*---- TABLA DE NOMBRES DE DIA (SOLO PARA TRAZA) -----------------         
007600 01  WS-TABLA-DIAS-ISO.                                                   
007700     05  FILLER                 PIC X(09) VALUE 'LUNES    '.              
007800     05  FILLER                 PIC X(09) VALUE 'MARTES   '.              
007900     05  FILLER                 PIC X(09) VALUE 'MIERCOLES'.              
008000     05  FILLER                 PIC X(09) VALUE 'JUEVES   '.              
008100     05  FILLER                 PIC X(09) VALUE 'VIERNES  '.              
008200     05  FILLER                 PIC X(09) VALUE 'SABADO   '.              
008300     05  FILLER                 PIC X(09) VALUE 'DOMINGO  '.              
008400 01  WS-TABLA-DIAS-ISO-R REDEFINES WS-TABLA-DIAS-ISO.                     
008500     05  WS-NOMBRE-DIA OCCURS 7 TIMES                                     
008600                                PIC X(09).                                
008700*                                                                         
008800*---- ACUMULADORES (TODO COMP) -----------------------------------        
008900 77  WS-DELTA-A-JUEVES          PIC S9(09) COMP VALUE ZERO.               
009000 77  WS-SERIAL-JUEVES           PIC S9(09) COMP VALUE ZERO.               
009100 77  WS-SERIAL-ENERO1           PIC S9(09) COMP VALUE ZERO.               
009200 77  WS-DIAS-DESDE-ENERO1       PIC S9(09) COMP VALUE ZERO.               
009300 01  FILLER                     PIC X(22) VALUE '* FINAL  W-S *'.         
009400*                                                                         
009500*-----------------------------------------------------------------        
009600 LINKAGE SECTION.                                                         
009700*=================*                                                       
009800 01  LK-ISOWK-PARMS.                                                      
009900     05  LK-CCYYMMDD            PIC 9(08).                                
010000     05  LK-STATS-YEAR          PIC 9(04).                                
010100     05  LK-STATS-WEEK          PIC 9(02).                                
010200     05  FILLER                 PIC X(10).                                
010300*                                                                         
010400*-----------------------------------------------------------------        
010500 PROCEDURE DIVISION USING LK-ISOWK-PARMS.                                 
010600*                                                                         
010700 MAIN-PROGRAM-I.                                                          
010800     PERFORM 1000-UBICAR-JUEVES-I  THRU 1000-UBICAR-JUEVES-F              
010900     PERFORM 2000-CALC-SEMANA-I    THRU 2000-CALC-SEMANA-F.               
011000 MAIN-PROGRAM-F.                                                          
011100     GOBACK.                                                              
011200*                                                                         
011300*-------------------------------------------------------------            
011400*    UBICA EL JUEVES DE LA SEMANA ISO QUE CONTIENE A LA FECHA             
011500*    RECIBIDA.  EL DIA DE LA SEMANA ISO DEVUELTO POR PGMJULDT             
011600*    VA DE 1 (LUNES) A 7 (DOMINGO); EL DELTA AL JUEVES ES                 
011700*    4 MENOS ESE VALOR.                                                   
011800*-------------------------------------------------------------            
011900 1000-UBICAR-JUEVES-I.                                                    
012000     MOVE '1'             TO WS-JD-FUNCTION                               
012100     MOVE LK-CCYYMMDD     TO WS-JD-CCYYMMDD                               
012200     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
012300*                                                                         
012400     COMPUTE WS-DELTA-A-JUEVES = 4 - WS-JD-WEEKDAY-ISO                    
012500     COMPUTE WS-SERIAL-JUEVES = WS-JD-SERIAL-DAYS                         
012600                              + WS-DELTA-A-JUEVES                         
012700*                                                                         
012800     MOVE '2'              TO WS-JD-FUNCTION                              
012900     MOVE WS-SERIAL-JUEVES TO WS-JD-SERIAL-DAYS                           
013000     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
013100     MOVE WS-JD-CCYYMMDD   TO WS-FECHA-JUEVES-R.                          
013200 1000-UBICAR-JUEVES-F.                                                    
013300     EXIT.                                                                
013400*                                                                         
013500*-------------------------------------------------------------            
013600*    EL ANIO ISO ES EL ANIO DEL JUEVES.  EL NUMERO DE SEMANA              
013700*    ES LA CANTIDAD DE DIAS ENTRE EL 1RO DE ENERO DE ESE ANIO             
013800*    Y EL JUEVES, DIVIDIDO 7, MAS 1.                                      
013900*-------------------------------------------------------------            
014000 2000-CALC-SEMANA-I.                                                      
014100     MOVE WS-FJ-CCYY        TO LK-STATS-YEAR                              
014200                               WS-E1-CCYY                                 
014300     MOVE WS-FECHA-ENERO1-R TO WS-JD-CCYYMMDD                             
014400     MOVE '1'               TO WS-JD-FUNCTION                             
014500     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
014600     MOVE WS-JD-SERIAL-DAYS TO WS-SERIAL-ENERO1                           
014700*                                                                         
014800     COMPUTE WS-DIAS-DESDE-ENERO1 = WS-SERIAL-JUEVES                      
014900                                   - WS-SERIAL-ENERO1                     
015000     COMPUTE LK-STATS-WEEK = (WS-DIAS-DESDE-ENERO1 / 7) + 1.              
015100 2000-CALC-SEMANA-F.                                                      
015200     EXIT.                                                                
015300*////////////////////////////////////////////////////////////////         
