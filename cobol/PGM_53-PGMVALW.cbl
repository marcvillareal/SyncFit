000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMVALW.                                                  
000300 AUTHOR.        R. FIGUEROA.                                              
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  22/05/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGM_53 - PGMVALW  -  VALIDACION DE ENTRENAMIENTOS          *         
001100*    =================                                          *         
001200*                                                               *         
001300*    LEE EL MAESTRO VIGENTE (DDWKOUT) Y LO TRASLADA SIN         *         
001400*    CAMBIOS AL NUEVO MAESTRO (DDWKOU2).  LUEGO LEE LAS         *         
001500*    NOVEDADES DE ENTRENAMIENTOS A DAR DE ALTA (DDWKNEW),       *         
001600*    VALIDA FECHA, EJERCICIO, SERIES, REPETICIONES, PESO Y      *         
001700*    RPE, ASIGNA NUMERO DE SECUENCIA Y FECHA DE ALTA, Y         *         
001800*    AGREGA LAS ACEPTADAS AL FINAL DEL NUEVO MAESTRO.  LAS      *         
001900*    RECHAZADAS SE INFORMAN EN DDWKREJ Y NO SE GRABAN.          *         
002000*                                                               *         
002100*    EL ESQUEMA ES EL CLASICO DE MAESTRO VIEJO/TRANSACCION/     *         
002200*    MAESTRO NUEVO; NO SE REESCRIBE NUNCA DDWKOUT DIRECTAMENTE. *         
002300*                                                               *         
002400*-----------------------------------------------------------*             
002500*    H I S T O R I A   D E   C A M B I O S                   *            
002600*-----------------------------------------------------------*             
002700*    22/05/89 RFF 0000  ALTA INICIAL DEL PROGRAMA.                        
002800*    14/11/89 MLA 1140  VALIDACION DE FECHA TOMADA DE PGMVACAF            
002900*                        (CLASE DE NOVEDADES), ADAPTADA AL                
003000*                        RANGO DE ENTRENAMIENTOS.                         
003100*    09/03/90 RFF 1360  SE AGREGA VERIFICACION DE SETS/REPS.              
003200*    02/09/91 MLA 1520  SE AGREGA VERIFICACION DE PESO Y RPE.             
003300*    30/01/93 JCP 1705  SE ARRASTRA EL MAESTRO VIGENTE AL NUEVO           
003400*                        MAESTRO ANTES DE PROCESAR NOVEDADES              
003500*                        (ESQUEMA MAESTRO VIEJO / TRANSACCION /           
003600*                        MAESTRO NUEVO).                                  
003700*    25/11/94 JCP 1930  SE ASIGNA SECUENCIA DE WORKOUT-ID EN              
003800*                        FORMA AUTOMATICA A PARTIR DEL MAYOR              
003900*                        VALOR DEL MAESTRO VIGENTE.                       
004000*    04/06/96 MLA 2210  SALIDA DE RECHAZOS A DDWKREJ.                     
004100*    20/12/97 JCP 2365  REVISION PREVIA AL CAMBIO DE MILENIO.             
004200*    23/09/98 RFF 2412  REMEDIACION AÑO 2000 (Y2K) - SE REEMPLAZA         
004300*                        EL ACCEPT FROM DATE DE 6 POSICIONES POR          
004400*                        VENTANA DE SIGLO (WS-FS-AA < 50 = 20XX,          
004500*                        CASO CONTRARIO 19XX) PARA ARMAR LA               
004600*                        FECHA DE ALTA DEL REGISTRO.                      
004700*    14/01/99 MLA 2413  PRUEBA DE REGRESION SOBRE ALTA DE                 
004800*                        REGISTRO CON FECHA DE PROCESO                    
004900*                        01/01/2000.  SIGLO ASIGNADO OK.                  
005000*    11/03/02 JCP 2618  AUDITORIA GENERAL PREVIA AL CIERRE DE             
005100*                        EJERCICIO; SIN OBSERVACIONES SOBRE EL            
005200*                        ESQUEMA DE ALTAS/RECHAZOS.                       
005300*-----------------------------------------------------------*             
005400*                                                                         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM.                                                  
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100*    CUATRO ARCHIVOS SECUENCIALES: MAESTRO VIEJO, MAESTRO                 
006200*    NUEVO, NOVEDADES DE ENTRADA Y RECHAZOS DE SALIDA.                    
006300     SELECT WKOUT   ASSIGN TO DDWKOUT                                     
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS  IS FS-WKOUT.                                     
006600     SELECT WKOU2   ASSIGN TO DDWKOU2                                     
006700            ORGANIZATION IS LINE SEQUENTIAL                               
006800            FILE STATUS  IS FS-WKOU2.                                     
006900     SELECT WKNEW   ASSIGN TO DDWKNEW                                     
007000            ORGANIZATION IS LINE SEQUENTIAL                               
007100            FILE STATUS  IS FS-WKNEW.                                     
007200     SELECT WKREJ   ASSIGN TO DDWKREJ                                     
007300            ORGANIZATION IS LINE SEQUENTIAL                               
007400            FILE STATUS  IS FS-WKREJ.                                     
007500*                                                                         
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800*                                                                         
007900 FD  WKOUT                                                                
008000     RECORDING MODE IS F.                                                 
008100     COPY CPWKOUT.                                                        
008200*                                                                         
008300*    MAESTRO NUEVO - RECIBE EL ARRASTRE Y LUEGO LAS ALTAS.                
008400 FD  WKOU2                                                                
008500     RECORDING MODE IS F.                                                 
008600 01  REG-WKOU2                  PIC X(142).                               
008700*                                                                         
008800*---- NOVEDAD DE ENTRENAMIENTO A VALIDAR (SIN ID NI ALTA) --------        
008900*    TODOS LOS CAMPOS NUMERICOS VIENEN EN X PORQUE LA NOVEDAD             
009000*    PUEDE TRAER BASURA NO NUMERICA QUE HAY QUE RECHAZAR, NO              
009100*    CORTAR CON UN ERROR DE CONVERSION.                                   
009200 FD  WKNEW                                                                
009300     RECORDING MODE IS F.                                                 
009400 01  REG-WKNEW.                                                           
009500     05  WKN-WORKOUT-DATE-GRP.                                            
009600         10  WKN-WDATE-CCYY      PIC X(04).                               
009700         10  WKN-WDATE-MM        PIC X(02).                               
009800         10  WKN-WDATE-DD        PIC X(02).                               
009900     05  WKN-EXERCISE-NAME       PIC X(100).                              
010000     05  WKN-SETS                PIC X(02).                               
010100     05  WKN-REPS                PIC X(04).                               
010200     05  WKN-WEIGHT-ENT          PIC X(04).                               
010300     05  WKN-WEIGHT-DEC          PIC X(02).                               
010400     05  WKN-RPE-ENT             PIC X(02).                               
010500     05  WKN-RPE-DEC             PIC X(01).                               
010600     05  FILLER                  PIC X(19).                               
010700*                                                                         
010800*    SALIDA DE NOVEDADES RECHAZADAS, PARA REVISION DEL OPERADOR.          
010900 FD  WKREJ                                                                
011000     RECORDING MODE IS F.                                                 
011100 01  REG-WKREJ                  PIC X(132).                               
011200*                                                                         
011300 WORKING-STORAGE SECTION.                                                 
011400*========================*                                                
011500 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
011600*                                                                         
011700*---- FILE STATUS -----------------------------------------------         
011800 77  FS-WKOUT                   PIC XX  VALUE SPACES.                     
011900     88  FS-WKOUT-FIN                   VALUE '10'.                       
012000 77  FS-WKOU2                   PIC XX  VALUE SPACES.                     
012100 77  FS-WKNEW                   PIC XX  VALUE SPACES.                     
012200     88  FS-WKNEW-FIN                   VALUE '10'.                       
012300 77  FS-WKREJ                   PIC XX  VALUE SPACES.                     
012400*                                                                         
012500*---- AREA DE COMUNICACION CON PGMJULDT -------------------------         
012600*    SOLO SE USA LA FUNCION '1' (FECHA A JULIANO) PARA VALIDAR            
012700*    CALENDARIO; NO SE NECESITA CONVERTIR DE VUELTA EN ESTE               
012800*    PROGRAMA.                                                            
012900 01  WS-JULDT-PARMS.                                                      
013000     05  WS-JD-FUNCTION         PIC X(01).                                
013100     05  WS-JD-CCYYMMDD         PIC 9(08).                                
013200     05  WS-JD-SERIAL-DAYS      PIC S9(09) COMP.                          
013300     05  WS-JD-WEEKDAY-ISO      PIC 9(01).                                
013400     05  WS-JD-VALID-SW         PIC X(01).                                
013500     05  FILLER                 PIC X(10).                                
013600*                                                                         
013700*---- FECHA DE ALTA (VENTANA DE SIGLO, VER Y2K 23/09/98) --------         
013800*    FECHA DEL SISTEMA DE 6 POSICIONES (AAMMDD); WS-SIGLO                 
013900*    COMPLETA LOS DOS DIGITOS QUE FALTAN PARA EL SIGLO.                   
014000 01  WS-FECHA-SISTEMA.                                                    
014100     05  WS-FS-AA               PIC 9(02).                                
014200     05  WS-FS-MM               PIC 9(02).                                
014300     05  WS-FS-DD               PIC 9(02).                                
014400 77  WS-SIGLO                    PIC 9(02) VALUE ZERO.                    
014500 01  WS-FECHA-ALTA.                                                       
014600     05  WS-FA-CCYY             PIC 9(04).                                
014700     05  WS-FA-MM               PIC 9(02).                                
014800     05  WS-FA-DD               PIC 9(02).                                
014900 01  WS-FECHA-ALTA-R   REDEFINES WS-FECHA-ALTA                            
015000                                PIC 9(08).                                
015100*                                                                         
015200*---- CAMPOS DE TRABAJO PARA LA FECHA DE ENTRENAMIENTO -----------        
015300 01  WS-FECHA-ENTRENO.                                                    
015400     05  WS-FE-CCYY             PIC 9(04).                                
015500     05  WS-FE-MM               PIC 9(02).                                
015600     05  WS-FE-DD               PIC 9(02).                                
015700 01  WS-FECHA-ENTRENO-R REDEFINES WS-FECHA-ENTRENO                        
015800                                PIC 9(08).                                
015900*                                                                         
016000*---- CAMPOS NUMERICOS DE TRABAJO PARA VALIDAR -------------------        
016100*    PESO Y RPE SE ARMAN EN DOS PARTES (ENTERA/DECIMAL) PORQUE            
016200*    ASI VIENEN SEPARADOS EN EL REGISTRO DE NOVEDAD.                      
016300 77  WS-SETS-NUM                 PIC 9(02) VALUE ZERO.                    
016400 77  WS-REPS-NUM                 PIC 9(04) VALUE ZERO.                    
016500 01  WS-WEIGHT-NUM.                                                       
016600     05  WS-WGT-ENT              PIC 9(04).                               
016700     05  WS-WGT-DEC              PIC 9(02).                               
016800 01  WS-WEIGHT-NUM-R REDEFINES WS-WEIGHT-NUM                              
016900                                PIC S9(04)V9(02).                         
017000 01  WS-RPE-NUM.                                                          
017100     05  WS-RPE-ENT-N            PIC 9(02).                               
017200     05  WS-RPE-DEC-N            PIC 9(01).                               
017300 01  WS-RPE-NUM-R REDEFINES WS-RPE-NUM                                    
017400                                PIC S9(02)V9(01).                         
017500*                                                                         
017600*---- TRIM DEL NOMBRE DE EJERCICIO (SIN FUNCION INTRINSECA) ------        
017700*    ARRANCA EN 100 Y BAJA DE A UNO HASTA ENCONTRAR UN                    
017800*    CARACTER NO BLANCO, DANDO EL LARGO EFECTIVO DEL NOMBRE.              
017900 77  WS-NOM-LARGO                PIC S9(05) COMP VALUE ZERO.              
018000*                                                                         
018100*---- SWITCHES Y CONTADORES (TODO COMP LOS NUMERICOS) ------------        
018200*    SE PONE EN 'S' AL EMPEZAR CADA NOVEDAD EN 2000-PROCESO Y             
018300*    SE BAJA A 'N' EN CUALQUIERA DE LAS SEIS VERIFICACIONES.              
018400 77  WS-REG-VALIDO-SW            PIC X     VALUE 'S'.                     
018500     88  WS-REG-VALIDO                     VALUE 'S'.                     
018600     88  WS-REG-INVALIDO                   VALUE 'N'.                     
018700*    MAYOR WORKOUT-ID DEL MAESTRO VIEJO; SE LE SUMA 1 EN                  
018800*    2070-ASIGNAR-ALTA POR CADA NOVEDAD ACEPTADA.                         
018900 77  WS-PROX-ID                  PIC 9(09) VALUE ZERO.                    
019000 77  WS-CANT-LEIDOS-VIEJO        PIC 9(07) VALUE ZEROS.                   
019100 77  WS-CANT-LEIDOS-NUEVO        PIC 9(05) VALUE ZEROS.                   
019200 77  WS-CANT-ACEPTADOS           PIC 9(05) VALUE ZEROS.                   
019300 77  WS-CANT-ERRONEOS            PIC 9(05) VALUE ZEROS.                   
019400 01  FILLER                      PIC X(22) VALUE '* FINAL  W-S *'.        
019500*                                                                         
019600*-----------------------------------------------------------------        
019700 PROCEDURE DIVISION.                                                      
019800*                                                                         
019900*-------------------------------------------------------------            
020000*    MAIN-PROGRAM - ESQUEMA CLASICO MAESTRO VIEJO / TRANSACCION           
020100*    / MAESTRO NUEVO: 1000-INICIO ARRASTRA EL MAESTRO VIGENTE;            
020200*    2000-PROCESO VALIDA Y AGREGA CADA NOVEDAD AL MAESTRO NUEVO.          
020300*-------------------------------------------------------------            
020400 MAIN-PROGRAM-I.                                                          
020500     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F                         
020600     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F                        
020700        UNTIL FS-WKNEW-FIN                                                
020800     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.                         
020900 MAIN-PROGRAM-F.                                                          
021000     GOBACK.                                                              
021100*                                                                         
021200*-------------------------------------------------------------            
021300*    ARRASTRE DE MAESTRO VIGENTE.  SE COPIA CADA REGISTRO DE              
021400*    DDWKOUT A DDWKOU2 SIN CAMBIOS, Y SE VA CONSERVANDO EL                
021500*    MAYOR WORKOUT-ID VISTO PARA ASIGNAR LA PROXIMA SECUENCIA.            
021600*-------------------------------------------------------------            
021700 1000-INICIO-I.                                                           
021800     OPEN INPUT  WKOUT                                                    
021900     IF FS-WKOUT IS NOT EQUAL '00'                                        
022000        DISPLAY '* ERROR EN OPEN WKOUT = ' FS-WKOUT                       
022100        MOVE 9999 TO RETURN-CODE                                          
022200        SET FS-WKOUT-FIN TO TRUE                                          
022300     END-IF                                                               
022400     OPEN OUTPUT WKOU2                                                    
022500*                                                                         
022600*    ARRASTRE COMPLETO DEL MAESTRO VIGENTE ANTES DE TOCAR                 
022700*    NINGUNA NOVEDAD, CONSERVANDO EL MAYOR WORKOUT-ID VISTO.              
022800     PERFORM 1100-LEER-WKOUT-I THRU 1100-LEER-WKOUT-F                     
022900     PERFORM 1200-ARRASTRAR-I  THRU 1200-ARRASTRAR-F                      
023000        UNTIL FS-WKOUT-FIN                                                
023100     CLOSE WKOUT                                                          
023200*                                                                         
023300*    RECIEN AHORA SE ABREN LAS NOVEDADES Y LOS RECHAZOS; WKOU2            
023400*    QUEDA ABIERTO PARA QUE 2080-GRABAR-VALIDO SIGA AGREGANDO.            
023500     OPEN INPUT  WKNEW                                                    
023600     OPEN OUTPUT WKREJ                                                    
023700     PERFORM 2100-LEER-WKNEW-I THRU 2100-LEER-WKNEW-F.                    
023800 1000-INICIO-F.                                                           
023900     EXIT.                                                                
024000*                                                                         
024100*-------------------------------------------------------------            
024200*    LEER-WKOUT - UNA LECTURA DEL MAESTRO VIGENTE.  EL MAYOR              
024300*    WORKOUT-ID VISTO QUEDA EN WS-PROX-ID PARA 2070-ASIGNAR-ALTA.         
024400*-------------------------------------------------------------            
024500 1100-LEER-WKOUT-I.                                                       
024600     READ WKOUT                                                           
024700     EVALUATE FS-WKOUT                                                    
024800        WHEN '00'                                                         
024900           ADD 1 TO WS-CANT-LEIDOS-VIEJO                                  
025000           IF WKO-WORKOUT-ID > WS-PROX-ID                                 
025100              MOVE WKO-WORKOUT-ID TO WS-PROX-ID                           
025200           END-IF                                                         
025300        WHEN '10'                                                         
025400           SET FS-WKOUT-FIN TO TRUE                                       
025500        WHEN OTHER                                                        
025600           DISPLAY '* ERROR EN LECTURA WKOUT = ' FS-WKOUT                 
025700           MOVE 9999 TO RETURN-CODE                                       
025800           SET FS-WKOUT-FIN TO TRUE                                       
025900     END-EVALUATE.                                                        
026000 1100-LEER-WKOUT-F.                                                       
026100     EXIT.                                                                
026200*                                                                         
026300*-------------------------------------------------------------            
026400*    ARRASTRAR - COPIA TAL CUAL UN REGISTRO DEL MAESTRO VIEJO             
026500*    AL NUEVO Y PIDE LA SIGUIENTE LECTURA (BUCLE DE ARRASTRE).            
026600*-------------------------------------------------------------            
026700 1200-ARRASTRAR-I.                                                        
026800     MOVE WKO-WORKOUT-RECORD TO REG-WKOU2                                 
026900     WRITE REG-WKOU2                                                      
027000     IF FS-WKOU2 IS NOT EQUAL '00'                                        
027100        DISPLAY '* ERROR EN WRITE WKOU2 = ' FS-WKOU2                      
027200        MOVE 9999 TO RETURN-CODE                                          
027300     END-IF                                                               
027400     PERFORM 1100-LEER-WKOUT-I THRU 1100-LEER-WKOUT-F.                    
027500 1200-ARRASTRAR-F.                                                        
027600     EXIT.                                                                
027700*                                                                         
027800*-------------------------------------------------------------            
027900*    PROCESO - LAS SEIS VERIFICACIONES CORREN SIEMPRE, AUNQUE             
028000*    UNA ANTERIOR YA HAYA MARCADO EL REGISTRO COMO INVALIDO, A            
028100*    PROPOSITO: ASI SE REPORTAN TODOS LOS ERRORES DE LA NOVEDAD           
028200*    JUNTOS Y NO SOLO EL PRIMERO QUE SE ENCUENTRA.                        
028300*-------------------------------------------------------------            
028400 2000-PROCESO-I.                                                          
028500     SET WS-REG-VALIDO TO TRUE                                            
028600     PERFORM 2010-VERIF-FECHA    THRU 2010-VERIF-FECHA-F                  
028700     PERFORM 2020-VERIF-EJERCICIO THRU 2020-VERIF-EJERCICIO-F             
028800     PERFORM 2030-VERIF-SETS     THRU 2030-VERIF-SETS-F                   
028900     PERFORM 2040-VERIF-REPS     THRU 2040-VERIF-REPS-F                   
029000     PERFORM 2050-VERIF-PESO     THRU 2050-VERIF-PESO-F                   
029100     PERFORM 2060-VERIF-RPE      THRU 2060-VERIF-RPE-F                    
029200*                                                                         
029300*    SOLO SE GRABA COMO VALIDO SI NINGUNA DE LAS SEIS FALLO.              
029400     IF WS-REG-VALIDO                                                     
029500        PERFORM 2070-ASIGNAR-ALTA THRU 2070-ASIGNAR-ALTA-F                
029600        PERFORM 2080-GRABAR-VALIDO THRU 2080-GRABAR-VALIDO-F              
029700     ELSE                                                                 
029800        PERFORM 2090-GRABAR-RECHAZO THRU 2090-GRABAR-RECHAZO-F            
029900     END-IF                                                               
030000     PERFORM 2100-LEER-WKNEW-I  THRU 2100-LEER-WKNEW-F.                   
030100 2000-PROCESO-F.                                                          
030200     EXIT.                                                                
030300*                                                                         
030400*-------------------------------------------------------------            
030500*    VERIF-FECHA - VALIDACION DE CALENDARIO.  SE APOYA EN EL              
030600*    REDONDEO IDA-VUELTA DE PGMJULDT (FECHA A SERIAL Y SERIAL             
030700*    A FECHA DEBEN COINCIDIR) EN LUGAR DE LA TABLA DE MESES DE            
030800*    PGMVACAF, YA QUE PGMJULDT YA RESUELVE BISIESTOS.                     
030900*-------------------------------------------------------------            
031000 2010-VERIF-FECHA.                                                        
031100     MOVE WKN-WDATE-CCYY     TO WS-FE-CCYY                                
031200     MOVE WKN-WDATE-MM       TO WS-FE-MM                                  
031300     MOVE WKN-WDATE-DD       TO WS-FE-DD                                  
031400     IF WKN-WORKOUT-DATE-GRP IS NOT NUMERIC                               
031500        DISPLAY '* FECHA NO NUMERICA'                                     
031600        SET WS-REG-INVALIDO TO TRUE                                       
031700        ADD 1 TO WS-CANT-ERRONEOS                                         
031800     ELSE                                                                 
031900*       SE LE PIDE A PGMJULDT QUE CONVIERTA A JULIANO; SI EL              
032000*       CALENDARIO NO CIERRA (P.EJ. 31/02), EL SWITCH DE                  
032100*       VALIDEZ VUELVE EN 'N'.                                            
032200        MOVE '1'               TO WS-JD-FUNCTION                          
032300        MOVE WS-FECHA-ENTRENO-R TO WS-JD-CCYYMMDD                         
032400        CALL 'PGMJULDT' USING WS-JULDT-PARMS                              
032500        IF WS-JD-VALID-SW NOT = 'S'                                       
032600           DISPLAY '* FECHA DE ENTRENAMIENTO INVALIDA: '                  
032700                    WS-FECHA-ENTRENO-R                                    
032800           SET WS-REG-INVALIDO TO TRUE                                    
032900           ADD 1 TO WS-CANT-ERRONEOS                                      
033000        END-IF                                                            
033100     END-IF.                                                              
033200 2010-VERIF-FECHA-F.                                                      
033300     EXIT.                                                                
033400*                                                                         
033500*-------------------------------------------------------------            
033600*    VERIF-EJERCICIO - NO BLANCO LUEGO DE ELIMINAR ESPACIOS               
033700*    FINALES, LARGO EFECTIVO ENTRE 2 Y 100.  EL RECORTE DE                
033800*    ESPACIOS SE HACE CON UN BARRIDO HACIA ATRAS (SIN FUNCION             
033900*    INTRINSECA).                                                         
034000*-------------------------------------------------------------            
034100 2020-VERIF-EJERCICIO.                                                    
034200     MOVE 100 TO WS-NOM-LARGO                                             
034300     PERFORM 2025-TRIM-EJERCICIO-I THRU 2025-TRIM-EJERCICIO-F             
034400        UNTIL WS-NOM-LARGO = 0                                            
034500        OR WKN-EXERCISE-NAME(WS-NOM-LARGO:1) NOT = SPACE                  
034600     IF WS-NOM-LARGO < 2                                                  
034700        DISPLAY '* NOMBRE DE EJERCICIO INVALIDO'                          
034800        SET WS-REG-INVALIDO TO TRUE                                       
034900        ADD 1 TO WS-CANT-ERRONEOS                                         
035000     END-IF.                                                              
035100 2020-VERIF-EJERCICIO-F.                                                  
035200     EXIT.                                                                
035300*                                                                         
035400*-------------------------------------------------------------            
035500*    TRIM-EJERCICIO - UN PASO DEL BARRIDO HACIA ATRAS QUE BUSCA           
035600*    EL ULTIMO CARACTER NO BLANCO DEL NOMBRE DEL EJERCICIO.               
035700*-------------------------------------------------------------            
035800 2025-TRIM-EJERCICIO-I.                                                   
035900     COMPUTE WS-NOM-LARGO = WS-NOM-LARGO - 1.                             
036000 2025-TRIM-EJERCICIO-F.                                                   
036100     EXIT.                                                                
036200*                                                                         
036300*-------------------------------------------------------------            
036400*    VERIF-SETS - SERIES ENTRE 1 Y 50.                                    
036500*-------------------------------------------------------------            
036600 2030-VERIF-SETS.                                                         
036700     IF WKN-SETS IS NOT NUMERIC                                           
036800        SET WS-REG-INVALIDO TO TRUE                                       
036900        ADD 1 TO WS-CANT-ERRONEOS                                         
037000     ELSE                                                                 
037100        MOVE WKN-SETS TO WS-SETS-NUM                                      
037200        IF WS-SETS-NUM < 1 OR WS-SETS-NUM > 50                            
037300           DISPLAY '* SETS FUERA DE RANGO: ' WS-SETS-NUM                  
037400           SET WS-REG-INVALIDO TO TRUE                                    
037500           ADD 1 TO WS-CANT-ERRONEOS                                      
037600        END-IF                                                            
037700     END-IF.                                                              
037800 2030-VERIF-SETS-F.                                                       
037900     EXIT.                                                                
038000*                                                                         
038100*-------------------------------------------------------------            
038200*    VERIF-REPS - REPETICIONES ENTRE 1 Y 1000.                            
038300*-------------------------------------------------------------            
038400 2040-VERIF-REPS.                                                         
038500     IF WKN-REPS IS NOT NUMERIC                                           
038600        SET WS-REG-INVALIDO TO TRUE                                       
038700        ADD 1 TO WS-CANT-ERRONEOS                                         
038800     ELSE                                                                 
038900        MOVE WKN-REPS TO WS-REPS-NUM                                      
039000        IF WS-REPS-NUM < 1 OR WS-REPS-NUM > 1000                          
039100           DISPLAY '* REPS FUERA DE RANGO: ' WS-REPS-NUM                  
039200           SET WS-REG-INVALIDO TO TRUE                                    
039300           ADD 1 TO WS-CANT-ERRONEOS                                      
039400        END-IF                                                            
039500     END-IF.                                                              
039600 2040-VERIF-REPS-F.                                                       
039700     EXIT.                                                                
039800*                                                                         
039900*-------------------------------------------------------------            
040000*    VERIF-PESO - PESO MAYOR A CERO Y HASTA 1000.00 KG; SE ARMA           
040100*    EL VALOR CON SIGNO EN WS-WEIGHT-NUM-R PARA LA COMPARACION.           
040200*-------------------------------------------------------------            
040300 2050-VERIF-PESO.                                                         
040400     IF WKN-WEIGHT-ENT IS NOT NUMERIC                                     
040500        OR WKN-WEIGHT-DEC IS NOT NUMERIC                                  
040600        SET WS-REG-INVALIDO TO TRUE                                       
040700        ADD 1 TO WS-CANT-ERRONEOS                                         
040800     ELSE                                                                 
040900        MOVE WKN-WEIGHT-ENT  TO WS-WGT-ENT                                
041000        MOVE WKN-WEIGHT-DEC  TO WS-WGT-DEC                                
041100        IF WS-WEIGHT-NUM-R <= 0 OR WS-WEIGHT-NUM-R > 1000.00              
041200           DISPLAY '* PESO FUERA DE RANGO: ' WS-WEIGHT-NUM-R              
041300           SET WS-REG-INVALIDO TO TRUE                                    
041400           ADD 1 TO WS-CANT-ERRONEOS                                      
041500        END-IF                                                            
041600     END-IF.                                                              
041700 2050-VERIF-PESO-F.                                                       
041800     EXIT.                                                                
041900*                                                                         
042000*-------------------------------------------------------------            
042100*    VERIF-RPE - ESCALA DE ESFUERZO PERCIBIDO, DE 1.0 A 10.0.             
042200*-------------------------------------------------------------            
042300 2060-VERIF-RPE.                                                          
042400     IF WKN-RPE-ENT IS NOT NUMERIC                                        
042500        OR WKN-RPE-DEC IS NOT NUMERIC                                     
042600        SET WS-REG-INVALIDO TO TRUE                                       
042700        ADD 1 TO WS-CANT-ERRONEOS                                         
042800     ELSE                                                                 
042900        MOVE WKN-RPE-ENT  TO WS-RPE-ENT-N                                 
043000        MOVE WKN-RPE-DEC  TO WS-RPE-DEC-N                                 
043100        IF WS-RPE-NUM-R < 1.0 OR WS-RPE-NUM-R > 10.0                      
043200           DISPLAY '* RPE FUERA DE RANGO: ' WS-RPE-NUM-R                  
043300           SET WS-REG-INVALIDO TO TRUE                                    
043400           ADD 1 TO WS-CANT-ERRONEOS                                      
043500        END-IF                                                            
043600     END-IF.                                                              
043700 2060-VERIF-RPE-F.                                                        
043800     EXIT.                                                                
043900*                                                                         
044000*-------------------------------------------------------------            
044100*    ASIGNAR-ALTA - LA FECHA DE ALTA SE TOMA SIEMPRE DEL RELOJ            
044200*    DEL SISTEMA; NUNCA LA ENVIA EL SOLICITANTE.                          
044300*-------------------------------------------------------------            
044400 2070-ASIGNAR-ALTA.                                                       
044500     ADD 1 TO WS-PROX-ID                                                  
044600*    VENTANA DE SIGLO: AA < 50 SE INTERPRETA 20XX, CASO                   
044700*    CONTRARIO 19XX (VER HISTORIA DE CAMBIOS, Y2K 23/09/98).              
044800     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
044900     IF WS-FS-AA < 50                                                     
045000        MOVE 20 TO WS-SIGLO                                               
045100     ELSE                                                                 
045200        MOVE 19 TO WS-SIGLO                                               
045300     END-IF                                                               
045400     COMPUTE WS-FA-CCYY = (WS-SIGLO * 100) + WS-FS-AA                     
045500     MOVE WS-FS-MM TO WS-FA-MM                                            
045600     MOVE WS-FS-DD TO WS-FA-DD.                                           
045700 2070-ASIGNAR-ALTA-F.                                                     
045800     EXIT.                                                                
045900*                                                                         
046000*-------------------------------------------------------------            
046100*    GRABAR-VALIDO - ARMA EL REGISTRO COMPLETO DEL MAESTRO CON            
046200*    EL WORKOUT-ID Y LA FECHA DE ALTA YA ASIGNADOS, Y LO AGREGA           
046300*    AL FINAL DE DDWKOU2 (EL MISMO ARCHIVO QUE RECIBIO EL                 
046400*    ARRASTRE DEL MAESTRO VIEJO EN 1000-INICIO).                          
046500*-------------------------------------------------------------            
046600 2080-GRABAR-VALIDO.                                                      
046700     MOVE SPACES             TO WKO-WORKOUT-RECORD                        
046800     MOVE WS-PROX-ID          TO WKO-WORKOUT-ID                           
046900     MOVE WS-FECHA-ENTRENO-R  TO WKO-WORKOUT-DATE-N                       
047000     MOVE WKN-EXERCISE-NAME   TO WKO-EXERCISE-NAME                        
047100     MOVE WS-SETS-NUM         TO WKO-SETS                                 
047200     MOVE WS-REPS-NUM         TO WKO-REPS                                 
047300     MOVE WS-WEIGHT-NUM-R     TO WKO-WEIGHT                               
047400     MOVE WS-RPE-NUM-R        TO WKO-RPE                                  
047500     MOVE WS-FECHA-ALTA-R     TO WKO-CREATED-DATE-N                       
047600     MOVE WKO-WORKOUT-RECORD  TO REG-WKOU2                                
047700     WRITE REG-WKOU2                                                      
047800     IF FS-WKOU2 IS NOT EQUAL '00'                                        
047900        DISPLAY '* ERROR EN WRITE WKOU2 = ' FS-WKOU2                      
048000        MOVE 9999 TO RETURN-CODE                                          
048100     ELSE                                                                 
048200        ADD 1 TO WS-CANT-ACEPTADOS                                        
048300     END-IF.                                                              
048400 2080-GRABAR-VALIDO-F.                                                    
048500     EXIT.                                                                
048600*                                                                         
048700*-------------------------------------------------------------            
048800*    GRABAR-RECHAZO - LA NOVEDAD RECHAZADA SE VUELCA TAL CUAL             
048900*    SE LEYO A DDWKREJ; NO SE AGREGA NINGUN CODIGO DE MOTIVO EN           
049000*    EL REGISTRO (LOS DISPLAYS DE CADA VERIFICACION CUMPLEN ESE           
049100*    ROL EN EL LISTADO DE LA CORRIDA).                                    
049200*-------------------------------------------------------------            
049300 2090-GRABAR-RECHAZO.                                                     
049400     MOVE SPACES         TO REG-WKREJ                                     
049500     MOVE REG-WKNEW       TO REG-WKREJ(1:123)                             
049600     WRITE REG-WKREJ                                                      
049700     IF FS-WKREJ IS NOT EQUAL '00'                                        
049800        DISPLAY '* ERROR EN WRITE WKREJ = ' FS-WKREJ                      
049900        MOVE 9999 TO RETURN-CODE                                          
050000     END-IF.                                                              
050100 2090-GRABAR-RECHAZO-F.                                                   
050200     EXIT.                                                                
050300*                                                                         
050400*-------------------------------------------------------------            
050500*    LEER-WKNEW - UNA LECTURA DE NOVEDADES.  FS '10' CIERRA LA            
050600*    VUELTA DE PROCESO EN MAIN-PROGRAM.                                   
050700*-------------------------------------------------------------            
050800 2100-LEER-WKNEW-I.                                                       
050900     READ WKNEW                                                           
051000     EVALUATE FS-WKNEW                                                    
051100        WHEN '00'                                                         
051200           ADD 1 TO WS-CANT-LEIDOS-NUEVO                                  
051300        WHEN '10'                                                         
051400           SET FS-WKNEW-FIN TO TRUE                                       
051500        WHEN OTHER                                                        
051600           DISPLAY '* ERROR EN LECTURA WKNEW = ' FS-WKNEW                 
051700           MOVE 9999 TO RETURN-CODE                                       
051800           SET FS-WKNEW-FIN TO TRUE                                       
051900     END-EVALUATE.                                                        
052000 2100-LEER-WKNEW-F.                                                       
052100     EXIT.                                                                
052200*                                                                         
052300*-------------------------------------------------------------            
052400*    FINAL - TOTALES DE CONTROL DE LA CORRIDA Y CIERRE DE LOS             
052500*    ARCHIVOS QUE QUEDARON ABIERTOS (WKOUT YA SE CERRO ANTES).            
052600*-------------------------------------------------------------            
052700 9999-FINAL-I.                                                            
052800     DISPLAY '=============================================='             
052900     DISPLAY 'MAESTRO VIEJO LEIDO     = ' WS-CANT-LEIDOS-VIEJO            
053000     DISPLAY 'NOVEDADES LEIDAS        = ' WS-CANT-LEIDOS-NUEVO            
053100     DISPLAY 'NOVEDADES ACEPTADAS     = ' WS-CANT-ACEPTADOS               
053200     DISPLAY 'NOVEDADES RECHAZADAS    = ' WS-CANT-ERRONEOS                
053300*                                                                         
053400     CLOSE WKOU2                                                          
053500     CLOSE WKNEW                                                          
053600     CLOSE WKREJ.                                                         
053700 9999-FINAL-F.                                                            
053800     EXIT.                                                                
053900*////////////////////////////////////////////////////////////////         
