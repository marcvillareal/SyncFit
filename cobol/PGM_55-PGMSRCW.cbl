000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSRCW.                                                  
000300 AUTHOR.        R. FIGUEROA.                                              
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  20/06/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGM_55 - PGMSRCW  -  BUSQUEDA POR NOMBRE DE EJERCICIO      *         
001100*    =================                                          *         
001200*                                                               *         
001300*    RECIBE UNA SUBCADENA DE BUSQUEDA (TARJETA DDBUSCA) Y       *         
001400*    SELECCIONA DEL MAESTRO (DDWKOUT) LOS ENTRENAMIENTOS CUYO   *         
001500*    NOMBRE DE EJERCICIO LA CONTENGA, SIN DISTINGUIR MAYUSCULAS *         
001600*    DE MINUSCULAS, EN DDWKSEL3, ORDENADOS POR FECHA DE         *         
001700*    ENTRENAMIENTO DESCENDENTE.                                 *         
001800*                                                               *         
001900*-----------------------------------------------------------*             
002000*    H I S T O R I A   D E   C A M B I O S                   *            
002100*-----------------------------------------------------------*             
002200*    20/06/89 RFF 0000  ALTA INICIAL DEL PROGRAMA.                        
002300*    25/09/89 RFF 1132  COMPARACION INSENSIBLE A MAYUSCULAS               
002400*                        MEDIANTE INSPECT CONVERTING.                     
002500*    18/02/93 MLA 1696  SE REUTILIZA LA TABLA + EXCHANGE SORT             
002600*                        DE PGMWRNG PARA EL ORDEN DE SALIDA.              
002700*    14/10/94 JCP 1917  AMPLIACION DE TABLA DE SELECCION A 500.           
002800*    05/06/96 RFF 2206  LIMPIEZA DE CONTADORES DE DIAGNOSTICO.            
002900*    21/12/97 JCP 2361  REVISION PREVIA AL CAMBIO DE MILENIO.             
003000*    23/09/98 MLA 2411  REMEDIACION AÑO 2000 (Y2K) - SIN IMPACTO          
003100*                        EN ESTE PROGRAMA (NO MANEJA FECHAS DE            
003200*                        PROCESO); SE DEJA CONSTANCIA EN EL               
003300*                        RELEVAMIENTO GENERAL DEL AREA.                   
003400*    14/01/99 JCP 2412  PRUEBA DE REGRESION SOBRE BUSQUEDA EN EL          
003500*                        MAESTRO CON FECHAS DE ENTRENAMIENTO              
003600*                        POSTERIORES AL 01/01/2000.  OK.                  
003700*    22/03/00 RFF 2512  REVISION POST CAMBIO DE MILENIO - SIN             
003800*                        INCIDENTES EN LA BUSQUEDA POR NOMBRE.            
003900*    19/07/01 MLA 2594  SE ESTANDARIZA LIMITE DE TABLA DE                 
004000*                        SELECCION CON EL RESTO DE LA FAMILIA             
004100*                        (PGMWRNG/PGMRECW) - VER TICKET 2591.             
004200*    11/04/03 JCP 2655  AUDITORIA GENERAL DE RUTINAS DE BUSQUEDA          
004300*                        DE SUBCADENA SIN FUNCION INTRINSECA;             
004400*                        SIN OBSERVACIONES.                               
004500*-----------------------------------------------------------*             
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT WKOUT   ASSIGN TO DDWKOUT                                     
005400            ORGANIZATION IS LINE SEQUENTIAL                               
005500            FILE STATUS  IS FS-WKOUT.                                     
005600     SELECT BUSCA   ASSIGN TO DDBUSCA                                     
005700            ORGANIZATION IS LINE SEQUENTIAL                               
005800            FILE STATUS  IS FS-BUSCA.                                     
005900     SELECT WKSEL3  ASSIGN TO DDWKSEL3                                    
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS  IS FS-WKSEL3.                                    
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*                                                                         
006600 FD  WKOUT                                                                
006700     RECORDING MODE IS F.                                                 
006800     COPY CPWKOUT.                                                        
006900*                                                                         
007000 FD  BUSCA                                                                
007100     RECORDING MODE IS F.                                                 
007200 01  REG-BUSCA                  PIC X(100).                               
007300*                                                                         
007400 FD  WKSEL3                                                               
007500     RECORDING MODE IS F.                                                 
007600 01  REG-WKSEL3                 PIC X(142).                               
007700*                                                                         
007800 WORKING-STORAGE SECTION.                                                 
007900*========================*                                                
008000 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
008100*                                                                         
008200*---- FILE STATUS -----------------------------------------------         
008300 77  FS-WKOUT                   PIC XX  VALUE SPACES.                     
008400     88  FS-WKOUT-FIN                   VALUE '10'.                       
008500 77  FS-BUSCA                   PIC XX  VALUE SPACES.                     
008600 77  FS-WKSEL3                  PIC XX  VALUE SPACES.                     
008700*                                                                         
008800 77  WS-STATUS-FIN              PIC X.                                    
008900     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
009000     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
009100*                                                                         
009200*---- TABLA DE CONVERSION A MAYUSCULAS (SIN FUNCION INTRINSECA) --        
009300 01  WS-TABLA-MAYUS.                                                      
009400     05  WS-TABLA-MINUSCULAS  PIC X(26) VALUE                             
009500         'abcdefghijklmnopqrstuvwxyz'.                                    
009600     05  WS-TABLA-MAYUSCULAS  PIC X(26) VALUE                             
009700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
009800 01  WS-TABLA-MAYUS-R REDEFINES WS-TABLA-MAYUS                            
009900                                PIC X(52).                                
010000*                                                                         
010100*---- SUBCADENA DE BUSQUEDA, EN MAYUSCULAS Y RECORTADA -----------        
010200 01  WS-BUSCA-MAYUS              PIC X(100).                              
010300 77  WS-BUSCA-LARGO               PIC S9(05) COMP VALUE ZERO.             
010400*                                                                         
010500*---- NOMBRE DE EJERCICIO DE TRABAJO, EN MAYUSCULAS --------------        
010600 01  WS-NOMBRE-MAYUS             PIC X(100).                              
010700 77  WS-NOMBRE-LARGO              PIC S9(05) COMP VALUE ZERO.             
010800*                                                                         
010900*---- BARRIDO DE SUBCADENA (SIN FUNCION INTRINSECA) --------------        
011000 77  WS-POS-INICIO                PIC S9(05) COMP VALUE ZERO.             
011100 77  WS-COINCIDE-SW               PIC X VALUE 'N'.                        
011200     88  WS-COINCIDE                  VALUE 'S'.                          
011300*                                                                         
011400*---- TABLA DE SELECCION EN MEMORIA (SUSTITUYE AL SORT) ----------        
011500 01  WS-TABLA-SELECCION.                                                  
011600     05  WS-SEL-OC OCCURS 500 TIMES INDEXED BY WS-SEL-IDX.                
011700         10  WS-SEL-REGISTRO    PIC X(142).                               
011800         10  WS-SEL-FECHA-WKO   PIC 9(08).                                
011900 01  WS-TABLA-SELECCION-R REDEFINES WS-TABLA-SELECCION                    
012000                                PIC X(75000).                             
012100 77  WS-SEL-USADAS               PIC S9(04) COMP VALUE ZERO.              
012200*                                                                         
012300*---- AREA DE INTERCAMBIO PARA EL EXCHANGE SORT ------------------        
012400 01  WS-SWAP-AREA.                                                        
012500     05  WS-SWAP-REGISTRO       PIC X(142).                               
012600     05  WS-SWAP-FECHA-WKO      PIC 9(08).                                
012700 01  WS-SWAP-AREA-R REDEFINES WS-SWAP-AREA                                
012800                                PIC X(150).                               
012900*                                                                         
013000*---- SUBINDICES Y CONTADORES (TODO COMP) ------------------------        
013100 77  WS-I                        PIC S9(05) COMP VALUE ZERO.              
013200 77  WS-J                        PIC S9(05) COMP VALUE ZERO.              
013300 77  WS-K                        PIC S9(05) COMP VALUE ZERO.              
013400 77  WS-CANT-LEIDOS              PIC 9(05) VALUE ZEROS.                   
013500 77  WS-CANT-SELECC              PIC 9(05) VALUE ZEROS.                   
013600 77  WS-CANT-GRABADOS            PIC 9(05) VALUE ZEROS.                   
013700 01  FILLER                      PIC X(22) VALUE '* FINAL  W-S *'.        
013800*                                                                         
013900*-----------------------------------------------------------------        
014000 PROCEDURE DIVISION.                                                      
014100*                                                                         
014200 MAIN-PROGRAM-I.                                                          
014300     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F                         
014400     PERFORM 2000-SELECCIONAR-I THRU 2000-SELECCIONAR-F                   
014500        UNTIL WS-FIN-LECTURA                                              
014600     PERFORM 3000-ORDENAR-I     THRU 3000-ORDENAR-F                       
014700     PERFORM 4000-GRABAR-I      THRU 4000-GRABAR-F                        
014800     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.                        
014900 MAIN-PROGRAM-F.                                                          
015000     GOBACK.                                                              
015100*                                                                         
015200*-------------------------------------------------------------            
015300 1000-INICIO-I.                                                           
015400     OPEN INPUT  WKOUT                                                    
015500     IF FS-WKOUT IS NOT EQUAL '00'                                        
015600        DISPLAY '* ERROR EN OPEN WKOUT = ' FS-WKOUT                       
015700        MOVE 9999 TO RETURN-CODE                                          
015800        SET WS-FIN-LECTURA TO TRUE                                        
015900     END-IF                                                               
016000     OPEN INPUT  BUSCA                                                    
016100     OPEN OUTPUT WKSEL3                                                   
016200*                                                                         
016300     PERFORM 1100-LEER-BUSCA-I THRU 1100-LEER-BUSCA-F                     
016400     PERFORM 1200-PASAR-MAYUS-I THRU 1200-PASAR-MAYUS-F                   
016500*                                                                         
016600     SET WS-NO-FIN-LECTURA TO TRUE                                        
016700     PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F.                    
016800 1000-INICIO-F.                                                           
016900     EXIT.                                                                
017000*                                                                         
017100*-------------------------------------------------------------            
017200 1100-LEER-BUSCA-I.                                                       
017300     MOVE SPACES TO REG-BUSCA                                             
017400     READ BUSCA INTO REG-BUSCA                                            
017500        AT END CONTINUE                                                   
017600     END-READ.                                                            
017700 1100-LEER-BUSCA-F.                                                       
017800     EXIT.                                                                
017900*                                                                         
018000*-------------------------------------------------------------            
018100*    PASAR-MAYUS - CONVIERTE LA SUBCADENA DE BUSQUEDA A                   
018200*    MAYUSCULAS Y CALCULA SU LARGO EFECTIVO CON UN BARRIDO                
018300*    HACIA ATRAS (SIN FUNCION INTRINSECA).                                
018400*-------------------------------------------------------------            
018500 1200-PASAR-MAYUS-I.                                                      
018600     MOVE REG-BUSCA TO WS-BUSCA-MAYUS                                     
018700     INSPECT WS-BUSCA-MAYUS                                               
018800        CONVERTING WS-TABLA-MINUSCULAS TO WS-TABLA-MAYUSCULAS             
018900     MOVE 100 TO WS-BUSCA-LARGO                                           
019000     PERFORM 1250-TRIM-BUSCA-I THRU 1250-TRIM-BUSCA-F                     
019100        UNTIL WS-BUSCA-LARGO = 0                                          
019200        OR WS-BUSCA-MAYUS(WS-BUSCA-LARGO:1) NOT = SPACE.                  
019300 1200-PASAR-MAYUS-F.                                                      
019400     EXIT.                                                                
019500*                                                                         
019600*-------------------------------------------------------------            
019700 1250-TRIM-BUSCA-I.                                                       
019800     COMPUTE WS-BUSCA-LARGO = WS-BUSCA-LARGO - 1.                         
019900 1250-TRIM-BUSCA-F.                                                       
020000     EXIT.                                                                
020100*                                                                         
020200*-------------------------------------------------------------            
020300 2000-SELECCIONAR-I.                                                      
020400     PERFORM 2200-BUSCAR-SUBCADENA-I THRU 2200-BUSCAR-SUBCADENA-F         
020500     IF WS-COINCIDE                                                       
020600        PERFORM 2500-AGREGAR-TABLA-I THRU 2500-AGREGAR-TABLA-F            
020700     END-IF                                                               
020800     PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F.                    
020900 2000-SELECCIONAR-F.                                                      
021000     EXIT.                                                                
021100*                                                                         
021200*-------------------------------------------------------------            
021300 2100-LEER-WKOUT-I.                                                       
021400     READ WKOUT                                                           
021500     EVALUATE FS-WKOUT                                                    
021600        WHEN '00'                                                         
021700           ADD 1 TO WS-CANT-LEIDOS                                        
021800        WHEN '10'                                                         
021900           SET WS-FIN-LECTURA TO TRUE                                     
022000        WHEN OTHER                                                        
022100           DISPLAY '* ERROR EN LECTURA WKOUT = ' FS-WKOUT                 
022200           MOVE 9999 TO RETURN-CODE                                       
022300           SET WS-FIN-LECTURA TO TRUE                                     
022400     END-EVALUATE.                                                        
022500 2100-LEER-WKOUT-F.                                                       
022600     EXIT.                                                                
022700*                                                                         
022800*-------------------------------------------------------------            
022900*    BUSCAR-SUBCADENA - SI LA SUBCADENA DE BUSQUEDA ESTA                  
023000*    VACIA, SE CONSIDERA COINCIDENCIA (CUALQUIER EJERCICIO LA             
023100*    CONTIENE).  EN CASO CONTRARIO SE RECORRE EL NOMBRE DEL               
023200*    EJERCICIO CON REFERENCE MODIFICATION PROBANDO CADA                   
023300*    POSICION DE INICIO POSIBLE (SIN FUNCION INTRINSECA).                 
023400*-------------------------------------------------------------            
023500 2200-BUSCAR-SUBCADENA-I.                                                 
023600     MOVE 'N' TO WS-COINCIDE-SW                                           
023700     MOVE WKO-EXERCISE-NAME TO WS-NOMBRE-MAYUS                            
023800     INSPECT WS-NOMBRE-MAYUS                                              
023900        CONVERTING WS-TABLA-MINUSCULAS TO WS-TABLA-MAYUSCULAS             
024000     MOVE 100 TO WS-NOMBRE-LARGO                                          
024100     PERFORM 2250-TRIM-NOMBRE-I THRU 2250-TRIM-NOMBRE-F                   
024200        UNTIL WS-NOMBRE-LARGO = 0                                         
024300        OR WS-NOMBRE-MAYUS(WS-NOMBRE-LARGO:1) NOT = SPACE                 
024400*                                                                         
024500     IF WS-BUSCA-LARGO = 0                                                
024600        SET WS-COINCIDE TO TRUE                                           
024700     ELSE                                                                 
024800        IF WS-BUSCA-LARGO <= WS-NOMBRE-LARGO                              
024900           COMPUTE WS-POS-INICIO = WS-NOMBRE-LARGO                        
025000                                  - WS-BUSCA-LARGO + 1                    
025100           PERFORM 2280-COMPARAR-POS-I THRU 2280-COMPARAR-POS-F           
025200              VARYING WS-K FROM 1 BY 1                                    
025300              UNTIL WS-K > WS-POS-INICIO OR WS-COINCIDE                   
025400        END-IF                                                            
025500     END-IF.                                                              
025600 2200-BUSCAR-SUBCADENA-F.                                                 
025700     EXIT.                                                                
025800*                                                                         
025900*-------------------------------------------------------------            
026000 2250-TRIM-NOMBRE-I.                                                      
026100     COMPUTE WS-NOMBRE-LARGO = WS-NOMBRE-LARGO - 1.                       
026200 2250-TRIM-NOMBRE-F.                                                      
026300     EXIT.                                                                
026400*                                                                         
026500*-------------------------------------------------------------            
026600 2280-COMPARAR-POS-I.                                                     
026700     IF WS-NOMBRE-MAYUS(WS-K:WS-BUSCA-LARGO) =                            
026800           WS-BUSCA-MAYUS(1:WS-BUSCA-LARGO)                               
026900        SET WS-COINCIDE TO TRUE                                           
027000     END-IF.                                                              
027100 2280-COMPARAR-POS-F.                                                     
027200     EXIT.                                                                
027300*                                                                         
027400*-------------------------------------------------------------            
027500 2500-AGREGAR-TABLA-I.                                                    
027600     IF WS-SEL-USADAS < 500                                               
027700        ADD 1 TO WS-SEL-USADAS                                            
027800        ADD 1 TO WS-CANT-SELECC                                           
027900        SET WS-SEL-IDX TO WS-SEL-USADAS                                   
028000        MOVE WKO-WORKOUT-RECORD  TO WS-SEL-REGISTRO(WS-SEL-IDX)           
028100        MOVE WKO-WORKOUT-DATE-N  TO WS-SEL-FECHA-WKO(WS-SEL-IDX)          
028200     ELSE                                                                 
028300        DISPLAY '* TABLA DE SELECCION LLENA - REGISTRO OMITIDO'           
028400     END-IF.                                                              
028500 2500-AGREGAR-TABLA-F.                                                    
028600     EXIT.                                                                
028700*                                                                         
028800*-------------------------------------------------------------            
028900*    ORDENAR - EXCHANGE SORT EN MEMORIA POR WORKOUT-DATE DESC             
029000*    (EL TALLER NO UTILIZA VERBO SORT).                                   
029100*-------------------------------------------------------------            
029200 3000-ORDENAR-I.                                                          
029300     IF WS-SEL-USADAS > 1                                                 
029400        PERFORM 3050-PASADA-I THRU 3050-PASADA-F                          
029500           VARYING WS-I FROM 1 BY 1                                       
029600           UNTIL WS-I > WS-SEL-USADAS - 1                                 
029700     END-IF.                                                              
029800 3000-ORDENAR-F.                                                          
029900     EXIT.                                                                
030000*                                                                         
030100*-------------------------------------------------------------            
030200*    PASADA - UNA PASADA DEL EXCHANGE SORT: COMPARA CADA PAR              
030300*    ADYACENTE DE LA PORCION TODAVIA NO ORDENADA DE LA TABLA.             
030400*-------------------------------------------------------------            
030500 3050-PASADA-I.                                                           
030600     PERFORM 3080-COMPARAR-I THRU 3080-COMPARAR-F                         
030700        VARYING WS-J FROM 1 BY 1                                          
030800        UNTIL WS-J > WS-SEL-USADAS - WS-I.                                
030900 3050-PASADA-F.                                                           
031000     EXIT.                                                                
031100*                                                                         
031200*-------------------------------------------------------------            
031300 3080-COMPARAR-I.                                                         
031400     IF WS-SEL-FECHA-WKO(WS-J) <                                          
031500           WS-SEL-FECHA-WKO(WS-J + 1)                                     
031600        PERFORM 3100-INTERCAMBIAR-I                                       
031700           THRU 3100-INTERCAMBIAR-F                                       
031800     END-IF.                                                              
031900 3080-COMPARAR-F.                                                         
032000     EXIT.                                                                
032100*                                                                         
032200*-------------------------------------------------------------            
032300 3100-INTERCAMBIAR-I.                                                     
032400     SET WS-SEL-IDX TO WS-J                                               
032500     MOVE WS-SEL-REGISTRO(WS-SEL-IDX)   TO WS-SWAP-REGISTRO               
032600     MOVE WS-SEL-FECHA-WKO(WS-SEL-IDX)  TO WS-SWAP-FECHA-WKO              
032700*                                                                         
032800     MOVE WS-SEL-REGISTRO(WS-J + 1)                                       
032900                             TO WS-SEL-REGISTRO(WS-SEL-IDX)               
033000     MOVE WS-SEL-FECHA-WKO(WS-J + 1)                                      
033100                             TO WS-SEL-FECHA-WKO(WS-SEL-IDX)              
033200*                                                                         
033300     SET WS-SEL-IDX TO WS-J                                               
033400     SET WS-SEL-IDX UP BY 1                                               
033500     MOVE WS-SWAP-REGISTRO    TO WS-SEL-REGISTRO(WS-SEL-IDX)              
033600     MOVE WS-SWAP-FECHA-WKO   TO WS-SEL-FECHA-WKO(WS-SEL-IDX).            
033700 3100-INTERCAMBIAR-F.                                                     
033800     EXIT.                                                                
033900*                                                                         
034000*-------------------------------------------------------------            
034100 4000-GRABAR-I.                                                           
034200     PERFORM 4050-GRABAR-UNA-I THRU 4050-GRABAR-UNA-F                     
034300        VARYING WS-SEL-IDX FROM 1 BY 1                                    
034400        UNTIL WS-SEL-IDX > WS-SEL-USADAS.                                 
034500 4000-GRABAR-F.                                                           
034600     EXIT.                                                                
034700*                                                                         
034800*-------------------------------------------------------------            
034900 4050-GRABAR-UNA-I.                                                       
035000     MOVE WS-SEL-REGISTRO(WS-SEL-IDX) TO REG-WKSEL3                       
035100     WRITE REG-WKSEL3                                                     
035200     IF FS-WKSEL3 IS NOT EQUAL '00'                                       
035300        DISPLAY '* ERROR EN WRITE WKSEL3 = ' FS-WKSEL3                    
035400        MOVE 9999 TO RETURN-CODE                                          
035500     ELSE                                                                 
035600        ADD 1 TO WS-CANT-GRABADOS                                         
035700     END-IF.                                                              
035800 4050-GRABAR-UNA-F.                                                       
035900     EXIT.                                                                
036000*                                                                         
036100*-------------------------------------------------------------            
036200 9999-FINAL-I.                                                            
036300     DISPLAY '=============================================='             
036400     DISPLAY 'TOTAL LEIDOS     = ' WS-CANT-LEIDOS                         
036500     DISPLAY 'TOTAL SELECCION. = ' WS-CANT-SELECC                         
036600     DISPLAY 'TOTAL GRABADOS   = ' WS-CANT-GRABADOS                       
036700*                                                                         
036800     CLOSE WKOUT                                                          
036900     CLOSE BUSCA                                                          
037000     CLOSE WKSEL3.                                                        
037100 9999-FINAL-F.                                                            
037200     EXIT.                                                                
037300*////////////////////////////////////////////////////////////////         
