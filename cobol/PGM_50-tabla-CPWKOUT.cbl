000100*****************************************************************         
000200*    COPY CPWKOUT                                                         
000300*    =============================================================        
000400*    LAYOUT  ARCHIVO DE ENTRENAMIENTOS (WORKOUT MASTER)                   
000500*    KC02912.ALU9912.SYNCFIT.WKOUT                                        
000600*    LARGO 142 BYTES                                                      
000700*    ------------------------------------------------------------         
000800*    REGISTRO MAESTRO DE UN GRUPO DE SERIES (SET-GROUP) CARGADO           
000900*    POR EL USUARIO DESDE LA APLICACION SYNCFIT.  EL VOLUMEN              
001000*    (SETS * REPS * PESO) NO SE GRABA; SE CALCULA EN CADA                 
001100*    PROGRAMA QUE LO NECESITA (VER PGM_51/PGM_52/PGM_54).                 
001200*****************************************************************         
001300 01  WKO-WORKOUT-RECORD.                                                  
001400*        POSICION RELATIVA (01:09) NUMERO DE SECUENCIA                    
001500     05  WKO-WORKOUT-ID          PIC 9(09).                               
001600*        POSICION RELATIVA (10:08) FECHA DEL ENTRENAMIENTO                
001700     05  WKO-WORKOUT-DATE-GRP.                                            
001800         10  WKO-WDATE-CCYY      PIC 9(04).                               
001900         10  WKO-WDATE-MM        PIC 9(02).                               
002000         10  WKO-WDATE-DD        PIC 9(02).                               
002100     05  WKO-WORKOUT-DATE-N REDEFINES WKO-WORKOUT-DATE-GRP                
002200                                 PIC 9(08).                               
002300*        POSICION RELATIVA (18:100) NOMBRE DEL EJERCICIO                  
002400     05  WKO-EXERCISE-NAME       PIC X(100).                              
002500*        POSICION RELATIVA (118:02) CANTIDAD DE SERIES (1-50)             
002600     05  WKO-SETS                PIC 9(02).                               
002700*        POSICION RELATIVA (120:04) REPETICIONES TOTALES (1-1000)         
002800     05  WKO-REPS                PIC 9(04).                               
002900*        POSICION RELATIVA (124:06) PESO EN KG, 2 DECIMALES               
003000     05  WKO-WEIGHT              PIC S9(04)V9(02).                        
003100*        POSICION RELATIVA (130:03) RPE (ESFUERZO PERCIBIDO) X1           
003200     05  WKO-RPE                 PIC S9(02)V9(01).                        
003300*        POSICION RELATIVA (133:08) FECHA DE ALTA DEL REGISTRO            
003400     05  WKO-CREATED-DATE-GRP.                                            
003500         10  WKO-CDATE-CCYY      PIC 9(04).                               
003600         10  WKO-CDATE-MM        PIC 9(02).                               
003700         10  WKO-CDATE-DD        PIC 9(02).                               
003800     05  WKO-CREATED-DATE-N REDEFINES WKO-CREATED-DATE-GRP                
003900                                 PIC 9(08).                               
004000*        POSICION RELATIVA (141:02) PARA USO FUTURO                       
004100     05  FILLER                  PIC X(02).                               
004200*////////////////////////////////////////////////////////////////         
