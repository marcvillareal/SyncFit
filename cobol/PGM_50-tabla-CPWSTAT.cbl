000100*****************************************************************         
000200*    COPY CPWSTAT                                                         
000300*    =============================================================        
000400*    LAYOUT  ARCHIVO DE ESTADISTICAS SEMANALES (WEEKLY STATS)             
000500*    KC02912.ALU9912.SYNCFIT.WSTAT                                        
000600*    LARGO 025 BYTES                                                      
000700*    ------------------------------------------------------------         
000800*    UNA LINEA POR SEMANA ISO DENTRO DEL RANGO SOLICITADO POR EL          
000900*    PROGRAMA PGM_51-PGMWSTAT.  EL CONTROL BREAK ES LA CLAVE DE           
001000*    SEMANA ISO (ANIO-SEMANA); LOS TOTALES SE ACUMULAN DURANTE LA         
001100*    LECTURA DEL ARCHIVO MAESTRO DE ENTRENAMIENTOS.                       
001200*****************************************************************         
001300 01  WST-WEEKLY-STATS-RECORD.                                             
001400*        POSICION RELATIVA (01:04) ANIO BASE SEMANA ISO                   
001500     05  WST-STATS-YEAR          PIC 9(04).                               
001600*        POSICION RELATIVA (05:02) NUMERO DE SEMANA ISO (01-53)           
001700     05  WST-STATS-WEEK          PIC 9(02).                               
001800*        POSICION RELATIVA (07:11) VOLUMEN TOTAL DE LA SEMANA             
001900     05  WST-TOTAL-VOLUME        PIC S9(09)V9(02).                        
002000*        POSICION RELATIVA (18:05) CANTIDAD DE ENTRENAMIENTOS             
002100     05  WST-TOTAL-WORKOUTS      PIC 9(05).                               
002200*        POSICION RELATIVA (23:03) PARA USO FUTURO                        
002300     05  FILLER                  PIC X(03).                               
002400*////////////////////////////////////////////////////////////////         
