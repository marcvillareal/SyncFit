000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMWKMON.                                                 
000300 AUTHOR.        M. ACOSTA.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  04/04/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGMWKMON  -  LUNES DE UNA SEMANA ISO-8601                  *         
001100*    =========                                                  *         
001200*                                                               *         
001300*    RECIBE UN ANIO BASE DE SEMANA ISO Y UN NUMERO DE SEMANA    *         
001400*    (01-53) Y DEVUELVE LA FECHA DEL LUNES DE ESA SEMANA, EN    *         
001500*    FORMATO CCYYMMDD.  SE APOYA EN QUE EL 4 DE ENERO CAE       *         
001600*    SIEMPRE EN LA SEMANA 1 DEL ANIO ISO (DEFINICION ISO-8601). *         
001700*    USADO POR PGM_51-PGMWSTAT (INICIO DE RANGO), PGM_52-       *         
001800*    PGMWRNG (RANGO DE SEMANA SOLICITADO) Y PGM_53-PGMVALW      *         
001900*    NO LO REQUIERE.                                            *         
002000*                                                               *         
002100*-----------------------------------------------------------*             
002200*    H I S T O R I A   D E   C A M B I O S                   *            
002300*-----------------------------------------------------------*             
002400*    04/04/89 MLA 0000  ALTA INICIAL DEL PROGRAMA.                        
002500*    12/09/89 MLA 1125  CORRECCION SEMANA 53 EN ANIOS LARGOS.             
002600*    07/12/90 RFF 1342  VALIDACION DE SEMANA FUERA DE RANGO.              
002700*    14/05/92 MLA 1690  SE DELEGA CALCULO DE FECHAS A PGMJULDT.           
002800*    20/02/94 JCP 1912  AJUSTE DE COMENTARIOS, SIN CAMBIO FUNC.           
002900*    16/12/97 JCP 2357  REVISION PREVIA AL CAMBIO DE MILENIO.             
003000*    23/09/98 RFF 2405  REMEDIACION AÑO 2000 (Y2K) - CAMPO DE             
003100*                        ANIO DE ENTRADA CONFIRMADO CCYY (4 POS).         
003200*    14/01/99 MLA 2406  PRUEBA DE REGRESION SOBRE SEMANA 01/2000          
003300*                        Y SEMANA 52/1999.  RESULTADOS CORRECTOS.         
003400*    19/07/01 MLA 2590  SE AGREGA FILLER DE EXPANSION EN PARMS.           
003500*-----------------------------------------------------------*             
003600*                                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100*                                                                         
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400*========================*                                                
004500 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
004600*                                                                         
004700*---- AREA DE COMUNICACION CON PGMJULDT -------------------------         
004800 01  WS-JULDT-PARMS.                                                      
004900     05  WS-JD-FUNCTION         PIC X(01).                                
005000     05  WS-JD-CCYYMMDD         PIC 9(08).                                
005100     05  WS-JD-SERIAL-DAYS      PIC S9(09) COMP.                          
005200     05  WS-JD-WEEKDAY-ISO      PIC 9(01).                                
005300     05  WS-JD-VALID-SW         PIC X(01).                                
005400     05  FILLER                 PIC X(10).                                
005500*                                                                         
005600*---- FECHA DEL 4 DE ENERO DEL ANIO RECIBIDO, DESCOMPUESTA ------         
005700 01  WS-FECHA-ENERO4.                                                     
005800     05  WS-E4-CCYY             PIC 9(04).                                
005900     05  WS-E4-MM               PIC 9(02) VALUE 01.                       
006000     05  WS-E4-DD               PIC 9(02) VALUE 04.                       
006100 01  WS-FECHA-ENERO4-R REDEFINES WS-FECHA-ENERO4                          
006200                                PIC 9(08).                                
006300*                                                                         
006400*---- FECHA DE RESPUESTA, DESCOMPUESTA --------------------------         
006500 01  WS-FECHA-LUNES.                                                      
006600     05  WS-FL-CCYY             PIC 9(04).                                
006700     05  WS-FL-MM               PIC 9(02).                                
006800     05  WS-FL-DD               PIC 9(02).                                
006900 01  WS-FECHA-LUNES-R  REDEFINES WS-FECHA-LUNES                           
007000                                PIC 9(08).                                
007100*                                                                         
007200*---- TABLA DE LIMITES DE SEMANA PARA DIAGNOSTICO ---------------         
007300 01  WS-TABLA-LIMITES.                                                    
007400     05  WS-LIM-MIN             PIC 9(02) VALUE 01.                       
007500     05  WS-LIM-MAX             PIC 9(02) VALUE 53.                       
007600 01  WS-TABLA-LIMITES-R REDEFINES WS-TABLA-LIMITES                        
007700                                PIC X(04).                                
007800*                                                                         
007900*---- ACUMULADORES (TODO COMP) -----------------------------------        
008000 77  WS-SERIAL-ENERO4           PIC S9(09) COMP VALUE ZERO.               
008100 77  WS-DELTA-A-LUNES           PIC S9(09) COMP VALUE ZERO.               
008200 77  WS-SERIAL-LUNES-SEM1       PIC S9(09) COMP VALUE ZERO.               
008300 77  WS-SERIAL-LUNES-DEST       PIC S9(09) COMP VALUE ZERO.               
008400 01  FILLER                     PIC X(22) VALUE '* FINAL  W-S *'.         
008500*                                                                         
008600*-----------------------------------------------------------------        
008700 LINKAGE SECTION.                                                         
008800*=================*                                                       
008900 01  LK-WKMON-PARMS.                                                      
009000     05  LK-STATS-YEAR          PIC 9(04).                                
009100     05  LK-STATS-WEEK          PIC 9(02).                                
009200     05  LK-CCYYMMDD            PIC 9(08).                                
009300     05  FILLER                 PIC X(10).                                
009400*                                                                         
009500*-----------------------------------------------------------------        
009600 PROCEDURE DIVISION USING LK-WKMON-PARMS.                                 
009700*                                                                         
009800 MAIN-PROGRAM-I.                                                          
009900     PERFORM 1000-LUNES-SEMANA-1-I THRU 1000-LUNES-SEMANA-1-F             
010000     PERFORM 2000-SUMAR-SEMANAS-I  THRU 2000-SUMAR-SEMANAS-F.             
010100 MAIN-PROGRAM-F.                                                          
010200     GOBACK.                                                              
010300*                                                                         
010400*-------------------------------------------------------------            
010500*    EL 4 DE ENERO SIEMPRE CAE EN LA SEMANA 1 DEL ANIO ISO.               
010600*    SE UBICA SU LUNES RETROCEDIENDO (DIA-SEMANA-ISO MENOS 1)             
010700*    DIAS.                                                                
010800*-------------------------------------------------------------            
010900 1000-LUNES-SEMANA-1-I.                                                   
011000     MOVE LK-STATS-YEAR    TO WS-E4-CCYY                                  
011100     MOVE WS-FECHA-ENERO4-R TO WS-JD-CCYYMMDD                             
011200     MOVE '1'               TO WS-JD-FUNCTION                             
011300     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
011400     MOVE WS-JD-SERIAL-DAYS TO WS-SERIAL-ENERO4                           
011500*                                                                         
011600     COMPUTE WS-DELTA-A-LUNES = WS-JD-WEEKDAY-ISO - 1                     
011700     COMPUTE WS-SERIAL-LUNES-SEM1 = WS-SERIAL-ENERO4                      
011800                                   - WS-DELTA-A-LUNES.                    
011900 1000-LUNES-SEMANA-1-F.                                                   
012000     EXIT.                                                                
012100*                                                                         
012200*-------------------------------------------------------------            
012300*    EL LUNES DE LA SEMANA N ES EL LUNES DE LA SEMANA 1 MAS               
012400*    (N-1) SEMANAS.                                                       
012500*-------------------------------------------------------------            
012600 2000-SUMAR-SEMANAS-I.                                                    
012700     COMPUTE WS-SERIAL-LUNES-DEST = WS-SERIAL-LUNES-SEM1                  
012800                            + ((LK-STATS-WEEK - 1) * 7)                   
012900*                                                                         
013000     MOVE '2'                    TO WS-JD-FUNCTION                        
013100     MOVE WS-SERIAL-LUNES-DEST   TO WS-JD-SERIAL-DAYS                     
013200     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
013300     MOVE WS-JD-CCYYMMDD         TO LK-CCYYMMDD.                          
013400 2000-SUMAR-SEMANAS-F.                                                    
013500     EXIT.                                                                
013600*////////////////////////////////////////////////////////////////         
