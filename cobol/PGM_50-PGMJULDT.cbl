000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMJULDT.                                                 
000300 AUTHOR.        R. FERNANDEZ.                                             
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  03/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGMJULDT  -  RUTINA DE ARITMETICA DE FECHAS (JULIANIZADOR)*          
001100*    =========                                                 *          
001200*                                                               *         
001300*    CONVIERTE UNA FECHA CALENDARIO (CCYYMMDD) A UN NUMERO      *         
001400*    SERIAL DE DIAS (FUNCION 1) O UN NUMERO SERIAL DE DIAS A    *         
001500*    SU FECHA CALENDARIO (FUNCION 2), Y DEVUELVE EL DIA DE LA   *         
001600*    SEMANA ISO (1=LUNES ... 7=DOMINGO) Y UN INDICADOR DE       *         
001700*    FECHA VALIDA.  SUBRUTINA COMUN PARA TODOS LOS PROGRAMAS    *         
001800*    DE LA LINEA SYNCFIT QUE NECESITEN SUMAR, RESTAR O          *         
001900*    COMPARAR FECHAS (PGMISOWK, PGMWKMON, PGM_51/52/53/54).     *         
002000*                                                               *         
002100*    EL SERIAL DE DIAS TOMA COMO ORIGEN EL 01/01/1970 (IGUAL    *         
002200*    QUE EL EPOCH UNIX) PARA PERMITIR ARITMETICA DE ENTEROS     *         
002300*    SIN USAR FUNCIONES INTRINSECAS.  SOLO SE GARANTIZA PARA    *         
002400*    FECHAS POSTERIORES A ESE ORIGEN (TODO EL RANGO SYNCFIT).   *         
002500*                                                               *         
002600*-----------------------------------------------------------*             
002700*    H I S T O R I A   D E   C A M B I O S                   *            
002800*-----------------------------------------------------------*             
002900*    14/03/89 RFF 0000  ALTA INICIAL DEL PROGRAMA.                        
003000*    02/08/89 RFF 1123  SE AGREGA CALCULO DE DIA DE LA SEMANA.            
003100*    19/11/90 MLA 1340  CORRECCION BISIESTOS SIGLO (1900/2000).           
003200*    05/04/91 RFF 1502  VALIDACION POR IDA Y VUELTA (ROUND TRIP).         
003300*    22/09/92 MLA 1688  SE AGREGA FUNCION 2 (SERIAL A FECHA).             
003400*    17/01/94 JCP 1910  TABLA DE DIAS POR MES PARA DIAGNOSTICO.           
003500*    08/06/95 RFF 2044  AJUSTE DE COMENTARIOS PARA AUDITORIA.             
003600*    30/03/96 MLA 2201  SE ESTANDARIZA PIC DE LK-SERIAL-DAYS.             
003700*    11/12/97 JCP 2355  REVISION PREVIA AL CAMBIO DE MILENIO.             
003800*    23/09/98 RFF 2401  REMEDIACION AÑO 2000 (Y2K) - SE VERIFICA          
003900*                        QUE TODO CAMPO DE ANIO SEA CCYY DE 4             
004000*                        POSICIONES EN TODA LA CADENA DE LLAMADA;         
004100*                        SIN CAMBIOS DE LOGICA EN ESTE MODULO.            
004200*    14/01/99 RFF 2402  PRUEBA DE REGRESION Y2K SOBRE FECHAS              
004300*                        29/02/2000 Y 01/01/2000.  SIN HALLAZGOS.         
004400*    19/07/01 MLA 2588  SE AGREGA FILLER DE EXPANSION EN PARMS.           
004500*    03/03/03 JCP 2710  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.         
004600*-----------------------------------------------------------*             
004700*                                                                         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200*                                                                         
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500*========================*                                                
005600 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
005700*                                                                         
005800*---- FECHA DE ENTRADA DESCOMPUESTA (FUNCION 1) -----------------         
005900 01  WS-FECHA-ENTRA.                                                      
006000     05  WS-FE-CCYY             PIC 9(04).                                
006100     05  WS-FE-MM               PIC 9(02).                                
006200     05  WS-FE-DD               PIC 9(02).                                
006300 01  WS-FECHA-ENTRA-R REDEFINES WS-FECHA-ENTRA                            
006400                                PIC 9(08).                                
006500*                                                                         
006600*---- FECHA RECONSTRUIDA PARA VALIDACION IDA Y VUELTA -----------         
006700 01  WS-FECHA-VUELTA.                                                     
006800     05  WS-FV-CCYY             PIC 9(04).                                
006900     05  WS-FV-MM               PIC 9(02).                                
007000     05  WS-FV-DD               PIC 9(02).                                
007100 01  WS-FECHA-VUELTA-R REDEFINES WS-FECHA-VUELTA                          
007200                                PIC 9(08).                                
007300*                                                                         
007400*---- FECHA DE SALIDA DESCOMPUESTA (FUNCION 2) ------------------         
007500 01  WS-FECHA-SALE.                                                       
007600     05  WS-FS-CCYY             PIC 9(04).                                
007700     05  WS-FS-MM               PIC 9(02).                                
007800     05  WS-FS-DD               PIC 9(02).                                
007900 01  WS-FECHA-SALE-R  REDEFINES WS-FECHA-SALE                             
008000                                PIC 9(08).                                
008100*                                                                         
008200*---- TABLA DE DIAS POR MES (SOLO PARA TRAZA/DIAGNOSTICO) -------         
008300 01  WS-TABLA-DIAS-MES.                                                   
008400     05  WS-DIAS-MES-OC OCCURS 12 TIMES                                   
008500                                PIC 9(02).                                
008600 01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.                     
008700     05  WS-DIAS-MES-X          PIC X(24).                                
008800*                                                                         
008900*---- ACUMULADORES DEL ALGORITMO (TODO COMP PARA VELOCIDAD) -----         
009000 77  WS-ANIO-AJUST              PIC S9(09) COMP VALUE ZERO.               
009100 77  WS-MES-AJUST               PIC S9(09) COMP VALUE ZERO.               
009200 77  WS-ERA                     PIC S9(09) COMP VALUE ZERO.               
009300 77  WS-YOE                     PIC S9(09) COMP VALUE ZERO.               
009400 77  WS-DOY                     PIC S9(09) COMP VALUE ZERO.               
009500 77  WS-DOE                     PIC S9(09) COMP VALUE ZERO.               
009600 77  WS-MP                      PIC S9(09) COMP VALUE ZERO.               
009700 77  WS-Z-AJUST                 PIC S9(09) COMP VALUE ZERO.               
009800 77  WS-MOD-7                   PIC S9(09) COMP VALUE ZERO.               
009900 77  WS-ISO-WD                  PIC S9(09) COMP VALUE ZERO.               
010000 01  FILLER                     PIC X(22) VALUE '* FINAL  W-S *'.         
010100*                                                                         
010200*-------------------------------------------------------------            
010300 LINKAGE SECTION.                                                         
010400*=================*                                                       
010500 01  LK-JULDT-PARMS.                                                      
010600     05  LK-FUNCTION            PIC X(01).                                
010700         88  LK-FN-FECHA-A-SERIAL       VALUE '1'.                        
010800         88  LK-FN-SERIAL-A-FECHA       VALUE '2'.                        
010900     05  LK-CCYYMMDD            PIC 9(08).                                
011000     05  LK-SERIAL-DAYS         PIC S9(09) COMP.                          
011100     05  LK-WEEKDAY-ISO         PIC 9(01).                                
011200     05  LK-DATE-VALID-SW       PIC X(01).                                
011300         88  LK-DATE-IS-VALID           VALUE 'S'.                        
011400         88  LK-DATE-IS-INVALID         VALUE 'N'.                        
011500     05  FILLER                 PIC X(10).                                
011600*                                                                         
011700*-------------------------------------------------------------            
011800 PROCEDURE DIVISION USING LK-JULDT-PARMS.                                 
011900*                                                                         
012000 MAIN-PROGRAM-I.                                                          
012100     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F                         
012200     IF LK-FN-FECHA-A-SERIAL                                              
012300        PERFORM 2000-FECHA-A-SERIAL-I THRU 2000-FECHA-A-SERIAL-F          
012400     ELSE                                                                 
012500        IF LK-FN-SERIAL-A-FECHA                                           
012600        PERFORM 3000-SERIAL-A-FECHA-I                                     
012700           THRU 3000-SERIAL-A-FECHA-F                                     
012800        END-IF                                                            
012900     END-IF.                                                              
013000 MAIN-PROGRAM-F.                                                          
013100     GOBACK.                                                              
013200*                                                                         
013300*-------------------------------------------------------------            
013400 1000-INICIO-I.                                                           
013500     MOVE 31 TO WS-DIAS-MES-OC(01)                                        
013600     MOVE 28 TO WS-DIAS-MES-OC(02)                                        
013700     MOVE 31 TO WS-DIAS-MES-OC(03)                                        
013800     MOVE 30 TO WS-DIAS-MES-OC(04)                                        
013900     MOVE 31 TO WS-DIAS-MES-OC(05)                                        
014000     MOVE 30 TO WS-DIAS-MES-OC(06)                                        
014100     MOVE 31 TO WS-DIAS-MES-OC(07)                                        
014200     MOVE 31 TO WS-DIAS-MES-OC(08)                                        
014300     MOVE 30 TO WS-DIAS-MES-OC(09)                                        
014400     MOVE 31 TO WS-DIAS-MES-OC(10)                                        
014500     MOVE 30 TO WS-DIAS-MES-OC(11)                                        
014600     MOVE 31 TO WS-DIAS-MES-OC(12)                                        
014700     SET LK-DATE-IS-VALID TO TRUE.                                        
014800 1000-INICIO-F.                                                           
014900     EXIT.                                                                
015000*                                                                         
015100*-------------------------------------------------------------            
015200*    CONVIERTE CCYYMMDD A SERIAL DE DIAS (ALGORITMO DE HOWARD             
015300*    HINNANT - CIVIL-FROM-DAYS / DAYS-FROM-CIVIL, TRASLADADO A            
015400*    ARITMETICA ENTERA DE COBOL, SIN FUNCIONES INTRINSECAS).              
015500*-------------------------------------------------------------            
015600 2000-FECHA-A-SERIAL-I.                                                   
015700     MOVE LK-CCYYMMDD TO WS-FECHA-ENTRA-R                                 
015800*                                                                         
015900     IF WS-FE-MM <= 2                                                     
016000        COMPUTE WS-ANIO-AJUST = WS-FE-CCYY - 1                            
016100     ELSE                                                                 
016200        COMPUTE WS-ANIO-AJUST = WS-FE-CCYY                                
016300     END-IF                                                               
016400*                                                                         
016500     IF WS-FE-MM > 2                                                      
016600        COMPUTE WS-MES-AJUST = WS-FE-MM - 3                               
016700     ELSE                                                                 
016800        COMPUTE WS-MES-AJUST = WS-FE-MM + 9                               
016900     END-IF                                                               
017000*                                                                         
017100     COMPUTE WS-ERA = WS-ANIO-AJUST / 400                                 
017200     COMPUTE WS-YOE = WS-ANIO-AJUST - (WS-ERA * 400)                      
017300     COMPUTE WS-DOY = ((153 * WS-MES-AJUST) + 2) / 5                      
017400                      + WS-FE-DD - 1                                      
017500     COMPUTE WS-DOE = (WS-YOE * 365) + (WS-YOE / 4)                       
017600                      - (WS-YOE / 100) + WS-DOY                           
017700     COMPUTE LK-SERIAL-DAYS = (WS-ERA * 146097) + WS-DOE - 719468         
017800*                                                                         
017900     COMPUTE WS-MOD-7 = LK-SERIAL-DAYS                                    
018000                       - ((LK-SERIAL-DAYS / 7) * 7)                       
018100     COMPUTE WS-ISO-WD = WS-MOD-7 + 4                                     
018200     IF WS-ISO-WD > 7                                                     
018300        COMPUTE WS-ISO-WD = WS-ISO-WD - 7                                 
018400     END-IF                                                               
018500     MOVE WS-ISO-WD TO LK-WEEKDAY-ISO                                     
018600*                                                                         
018700     PERFORM 2900-VALIDAR-IDA-VUELTA-I                                    
018800        THRU 2900-VALIDAR-IDA-VUELTA-F.                                   
018900 2000-FECHA-A-SERIAL-F.                                                   
019000     EXIT.                                                                
019100*                                                                         
019200*-------------------------------------------------------------            
019300*    RECONSTRUYE LA FECHA DESDE EL SERIAL RECIEN CALCULADO Y LA           
019400*    COMPARA CONTRA LA FECHA DE ENTRADA; SI NO COINCIDEN, LA              
019500*    FECHA DE ENTRADA ERA UNA FECHA CALENDARIO INEXISTENTE                
019600*    (POR EJEMPLO 31/04 O 29/02 DE UN AÑO NO BISIESTO).                   
019700*-------------------------------------------------------------            
019800 2900-VALIDAR-IDA-VUELTA-I.                                               
019900     IF WS-FE-MM < 1 OR WS-FE-MM > 12                                     
020000        SET LK-DATE-IS-INVALID TO TRUE                                    
020100     ELSE                                                                 
020200        COMPUTE WS-Z-AJUST = LK-SERIAL-DAYS + 719468                      
020300        COMPUTE WS-ERA = WS-Z-AJUST / 146097                              
020400        COMPUTE WS-DOE = WS-Z-AJUST - (WS-ERA * 146097)                   
020500        COMPUTE WS-YOE = (WS-DOE - (WS-DOE / 1460)                        
020600                         + (WS-DOE / 36524)                               
020700                         - (WS-DOE / 146096)) / 365                       
020800        COMPUTE WS-DOY = WS-DOE - ((365 * WS-YOE)                         
020900                         + (WS-YOE / 4) - (WS-YOE / 100))                 
021000        COMPUTE WS-MP  = ((5 * WS-DOY) + 2) / 153                         
021100        COMPUTE WS-FV-DD = WS-DOY - (((153 * WS-MP) + 2) / 5) + 1         
021200        IF WS-MP < 10                                                     
021300           COMPUTE WS-FV-MM = WS-MP + 3                                   
021400        ELSE                                                              
021500           COMPUTE WS-FV-MM = WS-MP - 9                                   
021600        END-IF                                                            
021700        IF WS-FV-MM <= 2                                                  
021800           COMPUTE WS-FV-CCYY = WS-YOE + (WS-ERA * 400) + 1               
021900        ELSE                                                              
022000           COMPUTE WS-FV-CCYY = WS-YOE + (WS-ERA * 400)                   
022100        END-IF                                                            
022200        IF WS-FECHA-VUELTA-R = WS-FECHA-ENTRA-R                           
022300           SET LK-DATE-IS-VALID TO TRUE                                   
022400        ELSE                                                              
022500           SET LK-DATE-IS-INVALID TO TRUE                                 
022600        END-IF                                                            
022700     END-IF.                                                              
022800 2900-VALIDAR-IDA-VUELTA-F.                                               
022900     EXIT.                                                                
023000*                                                                         
023100*-------------------------------------------------------------            
023200*    CONVIERTE UN SERIAL DE DIAS A SU FECHA CALENDARIO CCYYMMDD.          
023300*-------------------------------------------------------------            
023400 3000-SERIAL-A-FECHA-I.                                                   
023500     COMPUTE WS-Z-AJUST = LK-SERIAL-DAYS + 719468                         
023600     COMPUTE WS-ERA = WS-Z-AJUST / 146097                                 
023700     COMPUTE WS-DOE = WS-Z-AJUST - (WS-ERA * 146097)                      
023800     COMPUTE WS-YOE = (WS-DOE - (WS-DOE / 1460)                           
023900                      + (WS-DOE / 36524)                                  
024000                      - (WS-DOE / 146096)) / 365                          
024100     COMPUTE WS-DOY = WS-DOE - ((365 * WS-YOE)                            
024200                      + (WS-YOE / 4) - (WS-YOE / 100))                    
024300     COMPUTE WS-MP  = ((5 * WS-DOY) + 2) / 153                            
024400     COMPUTE WS-FS-DD = WS-DOY - (((153 * WS-MP) + 2) / 5) + 1            
024500     IF WS-MP < 10                                                        
024600        COMPUTE WS-FS-MM = WS-MP + 3                                      
024700     ELSE                                                                 
024800        COMPUTE WS-FS-MM = WS-MP - 9                                      
024900     END-IF                                                               
025000     IF WS-FS-MM <= 2                                                     
025100        COMPUTE WS-FS-CCYY = WS-YOE + (WS-ERA * 400) + 1                  
025200     ELSE                                                                 
025300        COMPUTE WS-FS-CCYY = WS-YOE + (WS-ERA * 400)                      
025400     END-IF                                                               
025500     MOVE WS-FECHA-SALE-R TO LK-CCYYMMDD                                  
025600     SET LK-DATE-IS-VALID TO TRUE.                                        
025700 3000-SERIAL-A-FECHA-F.                                                   
025800     EXIT.                                                                
025900*////////////////////////////////////////////////////////////////         
