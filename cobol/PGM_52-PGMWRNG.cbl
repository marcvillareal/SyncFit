000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMWRNG.                                                  
000300 AUTHOR.        M. ACOSTA.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  16/05/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGM_52 - PGMWRNG  -  SELECCION POR SEMANA ISO              *         
001100*    =================                                          *         
001200*                                                               *         
001300*    RECIBE UNA CLAVE DE SEMANA (TARJETA DDSEMANA: 'CCYY-WNN'   *         
001400*    O 'CCYY-NN'), CALCULA EL LUNES Y EL DOMINGO DE ESA SEMANA  *         
001500*    ISO Y SELECCIONA DEL MAESTRO (DDWKOUT) LOS ENTRENAMIENTOS  *         
001600*    DE ESA SEMANA, EN DDWKSEL, ORDENADOS POR FECHA DE          *         
001700*    ENTRENAMIENTO DESCENDENTE Y, A IGUALDAD, POR FECHA DE      *         
001800*    ALTA DESCENDENTE.  CLAVE NO PARSEABLE = RECHAZO.           *         
001900*                                                               *         
002000*    LA SEMANA ISO COMIENZA EL LUNES; EL LUNES Y EL DOMINGO SE  *         
002100*    OBTIENEN LLAMANDO A PGMWKMON Y PGMJULDT, LAS MISMAS        *         
002200*    SUBRUTINAS QUE USA EL RESTO DE LA FAMILIA DE REPORTES.     *         
002300*                                                               *         
002400*-----------------------------------------------------------*             
002500*    H I S T O R I A   D E   C A M B I O S                   *            
002600*-----------------------------------------------------------*             
002700*    16/05/89 MLA 0000  ALTA INICIAL DEL PROGRAMA.                        
002800*    30/08/89 MLA 1127  SE ACEPTA SEPARADOR '-W' O '-' SIMPLE.            
002900*    11/01/90 RFF 1344  RECHAZO DE CLAVE NO NUMERICA.                     
003000*    28/06/91 MLA 1504  SE DELEGA CALCULO DE SEMANA A PGMWKMON.           
003100*    16/02/93 RFF 1692  SE AGREGA TABLA + EXCHANGE SORT EN                
003200*                        MEMORIA (EL TALLER NO USA VERBO SORT).           
003300*    10/10/94 JCP 1914  AMPLIACION DE TABLA DE SELECCION A 500.           
003400*    01/06/96 MLA 2204  LIMPIEZA DE CONTADORES DE DIAGNOSTICO.            
003500*    19/12/97 JCP 2359  REVISION PREVIA AL CAMBIO DE MILENIO.             
003600*    23/09/98 RFF 2409  REMEDIACION AÑO 2000 (Y2K) - CLAVE DE             
003700*                        ANIO CONFIRMADA CCYY (4 POSICIONES) EN           
003800*                        TODA LA CADENA DE VALIDACION.                    
003900*    14/01/99 MLA 2410  PRUEBA DE REGRESION SOBRE CLAVE 1999-W52          
004000*                        Y 2000-W01.  RESULTADOS CORRECTOS.               
004100*    19/07/01 RFF 2593  SE ESTANDARIZA MENSAJE DE CLAVE NO                
004200*                        PARSEABLE CON EL RESTO DE LA FAMILIA.            
004300*-----------------------------------------------------------*             
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700*    SIN LISTADO IMPRESO EN ESTE PROGRAMA; C01 SE DEJA DECLARADO          
004800*    POR CONVENCION DEL TALLER AUNQUE NO SE USE.                          
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*    LOS TRES ARCHIVOS SON SECUENCIALES DE TEXTO, SIN INDICE.             
005400     SELECT WKOUT   ASSIGN TO DDWKOUT                                     
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS  IS FS-WKOUT.                                     
005700     SELECT SEMANA  ASSIGN TO DDSEMANA                                    
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS  IS FS-SEMANA.                                    
006000     SELECT WKSEL   ASSIGN TO DDWKSEL                                     
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS FS-WKSEL.                                     
006300*                                                                         
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600*                                                                         
006700*    MAESTRO DE ENTRENAMIENTOS - LAYOUT COMPARTIDO CON EL RESTO           
006800*    DE LA FAMILIA (VER CPWKOUT).                                         
006900 FD  WKOUT                                                                
007000     RECORDING MODE IS F.                                                 
007100     COPY CPWKOUT.                                                        
007200*                                                                         
007300*    TARJETA DE PARAMETRO CON LA CLAVE DE SEMANA A SELECCIONAR.           
007400 FD  SEMANA                                                               
007500     RECORDING MODE IS F.                                                 
007600 01  REG-SEMANA                 PIC X(10).                                
007700*                                                                         
007800*    SALIDA: UN REGISTRO WKOUT POR ENTRENAMIENTO SELECCIONADO.            
007900 FD  WKSEL                                                                
008000     RECORDING MODE IS F.                                                 
008100 01  REG-WKSEL                  PIC X(142).                               
008200*                                                                         
008300 WORKING-STORAGE SECTION.                                                 
008400*========================*                                                
008500 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
008600*                                                                         
008700*---- FILE STATUS -----------------------------------------------         
008800 77  FS-WKOUT                   PIC XX  VALUE SPACES.                     
008900     88  FS-WKOUT-FIN                   VALUE '10'.                       
009000 77  FS-SEMANA                  PIC XX  VALUE SPACES.                     
009100 77  FS-WKSEL                   PIC XX  VALUE SPACES.                     
009200*                                                                         
009300 77  WS-STATUS-FIN              PIC X.                                    
009400     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
009500     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
009600*    APAGADO EN TRUE POR 1200-PARSEAR-CLAVE CUANDO LA CLAVE               
009700*    NO SE PUEDE INTERPRETAR EN NINGUNO DE LOS DOS FORMATOS.              
009800 77  WS-CLAVE-INVALIDA-SW       PIC X   VALUE 'N'.                        
009900     88  WS-CLAVE-INVALIDA              VALUE 'S'.                        
010000*                                                                         
010100*---- AREA DE COMUNICACION CON LAS SUBRUTINAS DE FECHA ----------         
010200*    PGMJULDT CONVIERTE ENTRE CCYYMMDD Y JULIANO (LO USA                  
010300*    1300-CALC-RANGO PARA SUMAR 6 DIAS AL LUNES DE LA SEMANA).            
010400 01  WS-JULDT-PARMS.                                                      
010500     05  WS-JD-FUNCTION         PIC X(01).                                
010600     05  WS-JD-CCYYMMDD         PIC 9(08).                                
010700     05  WS-JD-SERIAL-DAYS      PIC S9(09) COMP.                          
010800     05  WS-JD-WEEKDAY-ISO      PIC 9(01).                                
010900     05  WS-JD-VALID-SW         PIC X(01).                                
011000     05  FILLER                 PIC X(10).                                
011100*    PGMWKMON DEVUELVE EL LUNES DE UNA SEMANA ISO DADA (ANIO +            
011200*    NUMERO DE SEMANA), QUE ES EL PRINCIPIO DEL RANGO A BUSCAR.           
011300 01  WS-WKMON-PARMS.                                                      
011400     05  WS-WM-STATS-YEAR       PIC 9(04).                                
011500     05  WS-WM-STATS-WEEK       PIC 9(02).                                
011600     05  WS-WM-CCYYMMDD         PIC 9(08).                                
011700     05  FILLER                 PIC X(10).                                
011800*                                                                         
011900*---- CLAVE DE SEMANA RECIBIDA, DESCOMPUESTA PARA PARSEO --------         
012000*    SE DEFINE CON UN SEPARADOR DE 2 POSICIONES PARA CUBRIR EL            
012100*    FORMATO 'CCYY-WNN'; EL FORMATO 'CCYY-NN' SE PARSEA APARTE.           
012200 01  WS-CLAVE-SEMANA.                                                     
012300     05  WS-CL-PARTE1           PIC X(04).                                
012400     05  WS-CL-SEP              PIC X(02).                                
012500     05  WS-CL-PARTE2           PIC X(04).                                
012600 01  WS-CLAVE-SEMANA-R  REDEFINES WS-CLAVE-SEMANA                         
012700                                PIC X(10).                                
012800*    DIGITOS DE SEMANA ARMADOS POR 1200-PARSEAR-CLAVE ANTES DE            
012900*    PROBAR NUMERICIDAD (ACEPTA 1 O 2 DIGITOS, ZONADO A DERECHA           
013000*    AL ESTILO DE WS-RANGO-DIGITOS EN PGMWSTAT).                          
013100 77  WS-CL-SEMANA-DIGITOS        PIC X(02) VALUE SPACES.                  
013200*    ANIO Y SEMANA YA VALIDADOS, LISTOS PARA PGMWKMON.                    
013300 77  WS-ANIO-PEDIDO              PIC 9(04) VALUE ZERO.                    
013400 77  WS-SEMANA-PEDIDA             PIC 9(02) VALUE ZERO.                   
013500*                                                                         
013600*---- FECHAS LIMITE DE LA SEMANA SOLICITADA, DESCOMPUESTAS ------         
013700*    AMBAS SE ARMAN EN 1300-CALC-RANGO Y SE USAN EN 2000-                 
013800*    SELECCIONAR COMO LIMITE INFERIOR Y SUPERIOR DEL RANGO.               
013900 01  WS-FECHA-DESDE.                                                      
014000     05  WS-FD2-CCYY            PIC 9(04).                                
014100     05  WS-FD2-MM              PIC 9(02).                                
014200     05  WS-FD2-DD              PIC 9(02).                                
014300 01  WS-FECHA-DESDE-R   REDEFINES WS-FECHA-DESDE                          
014400                                PIC 9(08).                                
014500 01  WS-FECHA-HASTA.                                                      
014600     05  WS-FH-CCYY             PIC 9(04).                                
014700     05  WS-FH-MM               PIC 9(02).                                
014800     05  WS-FH-DD               PIC 9(02).                                
014900 01  WS-FECHA-HASTA-R   REDEFINES WS-FECHA-HASTA                          
015000                                PIC 9(08).                                
015100*                                                                         
015200*---- TABLA DE SELECCION EN MEMORIA (SUSTITUYE AL SORT) ----------        
015300 01  WS-TABLA-SELECCION.                                                  
015400     05  WS-SEL-OC OCCURS 500 TIMES INDEXED BY WS-SEL-IDX.                
015500         10  WS-SEL-REGISTRO    PIC X(142).                               
015600         10  WS-SEL-FECHA-WKO   PIC 9(08).                                
015700         10  WS-SEL-FECHA-ALTA  PIC 9(08).                                
015800*    LA REDEFINICION A X(79000) NO SE USA EN PROCEDURE DIVISION;          
015900*    SE DEJA POR CONVENCION DEL TALLER PARA PODER INICIALIZAR O           
016000*    VOLCAR LA TABLA COMPLETA DE UN SOLO MOVE SI HICIERA FALTA.           
016100 01  WS-TABLA-SELECCION-R REDEFINES WS-TABLA-SELECCION                    
016200                                PIC X(79000).                             
016300*    CANTIDAD DE ELEMENTOS REALMENTE OCUPADOS EN LA TABLA.                
016400 77  WS-SEL-USADAS               PIC S9(04) COMP VALUE ZERO.              
016500*                                                                         
016600*---- AREA DE INTERCAMBIO PARA EL EXCHANGE SORT ------------------        
016700 01  WS-SWAP-AREA.                                                        
016800     05  WS-SWAP-REGISTRO       PIC X(142).                               
016900     05  WS-SWAP-FECHA-WKO      PIC 9(08).                                
017000     05  WS-SWAP-FECHA-ALTA     PIC 9(08).                                
017100*                                                                         
017200*---- SUBINDICES Y CONTADORES (TODO COMP) ------------------------        
017300*    WS-I RECORRE LAS PASADAS DEL EXCHANGE SORT; WS-J RECORRE             
017400*    LOS PARES DENTRO DE CADA PASADA.                                     
017500 77  WS-I                        PIC S9(05) COMP VALUE ZERO.              
017600 77  WS-J                        PIC S9(05) COMP VALUE ZERO.              
017700 77  WS-CANT-LEIDOS              PIC 9(05) VALUE ZEROS.                   
017800 77  WS-CANT-SELECC              PIC 9(05) VALUE ZEROS.                   
017900 77  WS-CANT-GRABADOS            PIC 9(05) VALUE ZEROS.                   
018000 01  FILLER                      PIC X(22) VALUE '* FINAL  W-S *'.        
018100*                                                                         
018200*-----------------------------------------------------------------        
018300 PROCEDURE DIVISION.                                                      
018400*                                                                         
018500*-------------------------------------------------------------            
018600*    MAIN-PROGRAM - ARMA EL RANGO LUNES/DOMINGO DE LA SEMANA              
018700*    PEDIDA (1000-INICIO); SI LA CLAVE ES VALIDA, SELECCIONA              
018800*    EN MEMORIA (2000), ORDENA (3000) Y GRABA (4000) - SI ES              
018900*    INVALIDA SE VA DIRECTO A 9999-FINAL CON WKSEL VACIO.                 
019000*-------------------------------------------------------------            
019100 MAIN-PROGRAM-I.                                                          
019200     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F                         
019300*    LAS TRES FASES SIGUIENTES SOLO CORREN SI LA CLAVE ES VALIDA.         
019400     IF NOT WS-CLAVE-INVALIDA                                             
019500        PERFORM 2000-SELECCIONAR-I THRU 2000-SELECCIONAR-F                
019600           UNTIL WS-FIN-LECTURA                                           
019700        PERFORM 3000-ORDENAR-I     THRU 3000-ORDENAR-F                    
019800        PERFORM 4000-GRABAR-I      THRU 4000-GRABAR-F                     
019900     END-IF                                                               
020000*    CIERRE DE ARCHIVOS Y TOTALES, CLAVE VALIDA O NO.                     
020100     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.                         
020200 MAIN-PROGRAM-F.                                                          
020300     GOBACK.                                                              
020400*                                                                         
020500*-------------------------------------------------------------            
020600*    INICIO - APERTURA DE ARCHIVOS, LECTURA Y VALIDACION DE LA            
020700*    CLAVE DE SEMANA, Y CALCULO DEL RANGO DE FECHAS.  UN ERROR            
020800*    DE OPEN EN WKOUT O UNA CLAVE INVALIDA CORTAN LA SELECCION            
020900*    (WS-CLAVE-INVALIDA) SIN TOCAR EL MAESTRO.                            
021000*-------------------------------------------------------------            
021100 1000-INICIO-I.                                                           
021200*    SI EL MAESTRO NO ABRE, SE FUERZA FIN DE LECTURA Y CLAVE              
021300*    INVALIDA PARA QUE EL RESTO DEL PROGRAMA SALTE DIRECTO A              
021400*    9999-FINAL SIN INTENTAR LEER NI SELECCIONAR NADA.                    
021500     OPEN INPUT  WKOUT                                                    
021600     IF FS-WKOUT IS NOT EQUAL '00'                                        
021700        DISPLAY '* ERROR EN OPEN WKOUT = ' FS-WKOUT                       
021800        MOVE 9999 TO RETURN-CODE                                          
021900        SET WS-FIN-LECTURA TO TRUE                                        
022000        SET WS-CLAVE-INVALIDA TO TRUE                                     
022100     END-IF                                                               
022200     OPEN INPUT  SEMANA                                                   
022300     OPEN OUTPUT WKSEL                                                    
022400*                                                                         
022500*    SE LEE Y PARSEA LA CLAVE SOLO SI EL OPEN DE ARRIBA ANDUVO.           
022600     IF NOT WS-CLAVE-INVALIDA                                             
022700        PERFORM 1100-LEER-CLAVE-I  THRU 1100-LEER-CLAVE-F                 
022800        PERFORM 1200-PARSEAR-CLAVE-I THRU 1200-PARSEAR-CLAVE-F            
022900     END-IF                                                               
023000*    SOLO SI LA CLAVE RESULTO VALIDA SE ARRANCA LA LECTURA.               
023100     IF NOT WS-CLAVE-INVALIDA                                             
023200        PERFORM 1300-CALC-RANGO-I  THRU 1300-CALC-RANGO-F                 
023300        SET WS-NO-FIN-LECTURA TO TRUE                                     
023400        PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F                  
023500     END-IF.                                                              
023600 1000-INICIO-F.                                                           
023700     EXIT.                                                                
023800*                                                                         
023900*-------------------------------------------------------------            
024000*    LEER-CLAVE - UNA SOLA LECTURA DE LA TARJETA DE PARAMETRO             
024100*    (DDSEMANA).  SI VIENE VACIA, 1200-PARSEAR-CLAVE LA VA A              
024200*    RECHAZAR POR NO COINCIDIR CON NINGUN FORMATO CONOCIDO.               
024300*-------------------------------------------------------------            
024400 1100-LEER-CLAVE-I.                                                       
024500*    SE LIMPIA EL AREA ANTES DE LEER PARA QUE UN AT END NO                
024600*    DEJE BASURA DE UNA LECTURA ANTERIOR.                                 
024700     MOVE SPACES TO REG-SEMANA                                            
024800     READ SEMANA INTO REG-SEMANA                                          
024900        AT END CONTINUE                                                   
025000     END-READ                                                             
025100     MOVE REG-SEMANA TO WS-CLAVE-SEMANA-R.                                
025200 1100-LEER-CLAVE-F.                                                       
025300     EXIT.                                                                
025400*                                                                         
025500*-------------------------------------------------------------            
025600*    PARSEAR-CLAVE - 'parseWeekString': SE PARTE POR '-W'; SI             
025700*    NO HAY 2 PARTES, SE PARTE POR '-' SIMPLE; SI NO, CLAVE               
025800*    INVALIDA.  LA SEMANA ACEPTA 1 O 2 DIGITOS - SE ARMAN EN              
025900*    WS-CL-SEMANA-DIGITOS (ZONADO A DERECHA) ANTES DE PROBAR              
026000*    NUMERICIDAD Y RECIEN AHI MOVERLOS A WS-SEMANA-PEDIDA.                
026100*-------------------------------------------------------------            
026200 1200-PARSEAR-CLAVE-I.                                                    
026300     MOVE 'N'    TO WS-CLAVE-INVALIDA-SW                                  
026400     MOVE SPACES TO WS-CL-SEMANA-DIGITOS                                  
026500*    FORMATO 'CCYY-WNN' O 'CCYY-WN': SEPARADOR DE 2 POSICIONES            
026600*    '-W'; UN ESPACIO EN LA 2DA POSICION DE PARTE2 INDICA QUE LA          
026700*    SEMANA VINO CON UN SOLO DIGITO.                                      
026800     IF WS-CL-SEP = '-W'                                                  
026900        IF WS-CL-PARTE1 IS NUMERIC                                        
027000           IF WS-CL-PARTE2(2:1) = SPACE                                   
027100              MOVE WS-CL-PARTE2(1:1) TO WS-CL-SEMANA-DIGITOS(2:1)         
027200           ELSE                                                           
027300              MOVE WS-CL-PARTE2(1:2) TO WS-CL-SEMANA-DIGITOS              
027400           END-IF                                                         
027500        ELSE                                                              
027600           SET WS-CLAVE-INVALIDA TO TRUE                                  
027700        END-IF                                                            
027800     ELSE                                                                 
027900*       FORMATO 'CCYY-NN' O 'CCYY-N': SEPARADOR SIMPLE '-' DE 1           
028000*       POSICION.  EL PRIMER DIGITO DE LA SEMANA CAE SIEMPRE EN           
028100*       WS-CL-SEP(2:1); SI HAY SEGUNDO DIGITO, CAE EN                     
028200*       WS-CL-PARTE2(1:1) - SI ESA POSICION VIENE EN BLANCO, LA           
028300*       SEMANA ERA DE UN SOLO DIGITO.                                     
028400        IF WS-CL-SEP(1:1) = '-'                                           
028500           IF WS-CL-PARTE1 IS NUMERIC                                     
028600              IF WS-CL-PARTE2(1:1) = SPACE                                
028700                 MOVE WS-CL-SEP(2:1) TO WS-CL-SEMANA-DIGITOS(2:1)         
028800              ELSE                                                        
028900                 MOVE WS-CL-SEP(2:1)                                      
029000                   TO WS-CL-SEMANA-DIGITOS(1:1)                           
029100                 MOVE WS-CL-PARTE2(1:1)                                   
029200                   TO WS-CL-SEMANA-DIGITOS(2:1)                           
029300              END-IF                                                      
029400           ELSE                                                           
029500              SET WS-CLAVE-INVALIDA TO TRUE                               
029600           END-IF                                                         
029700        ELSE                                                              
029800           SET WS-CLAVE-INVALIDA TO TRUE                                  
029900        END-IF                                                            
030000     END-IF                                                               
030100*    COMPLETA CON '0' A IZQUIERDA LOS DIGITOS DE UNA SOLA                 
030200*    POSICION Y RECIEN AHI PRUEBA NUMERICIDAD DEL CONJUNTO.               
030300     IF NOT WS-CLAVE-INVALIDA                                             
030400        IF WS-CL-SEMANA-DIGITOS(1:1) = SPACE                              
030500           MOVE '0' TO WS-CL-SEMANA-DIGITOS(1:1)                          
030600        END-IF                                                            
030700        IF WS-CL-SEMANA-DIGITOS IS NUMERIC                                
030800           MOVE WS-CL-PARTE1         TO WS-ANIO-PEDIDO                    
030900           MOVE WS-CL-SEMANA-DIGITOS TO WS-SEMANA-PEDIDA                  
031000        ELSE                                                              
031100           SET WS-CLAVE-INVALIDA TO TRUE                                  
031200        END-IF                                                            
031300     END-IF                                                               
031400*    SEMANA ISO FUERA DE 01-53 TAMBIEN ES CLAVE INVALIDA.                 
031500     IF NOT WS-CLAVE-INVALIDA                                             
031600        IF WS-SEMANA-PEDIDA < 1 OR WS-SEMANA-PEDIDA > 53                  
031700           SET WS-CLAVE-INVALIDA TO TRUE                                  
031800        END-IF                                                            
031900     END-IF                                                               
032000     IF WS-CLAVE-INVALIDA                                                 
032100        DISPLAY '* CLAVE DE SEMANA INVALIDA: ' WS-CLAVE-SEMANA-R          
032200        MOVE 9004 TO RETURN-CODE                                          
032300     END-IF.                                                              
032400 1200-PARSEAR-CLAVE-F.                                                    
032500     EXIT.                                                                
032600*                                                                         
032700*-------------------------------------------------------------            
032800*    CALC-RANGO - DESDE = LUNES DE LA SEMANA PEDIDA (PGMWKMON);           
032900*    HASTA = ESE LUNES MAS 6 DIAS (DOMINGO DE LA MISMA SEMANA).           
033000*-------------------------------------------------------------            
033100 1300-CALC-RANGO-I.                                                       
033200*    PASO 1: PGMWKMON DEVUELVE LA FECHA DEL LUNES DE LA SEMANA.           
033300     MOVE WS-ANIO-PEDIDO     TO WS-WM-STATS-YEAR                          
033400     MOVE WS-SEMANA-PEDIDA   TO WS-WM-STATS-WEEK                          
033500     CALL 'PGMWKMON' USING WS-WKMON-PARMS                                 
033600     MOVE WS-WM-CCYYMMDD     TO WS-FECHA-DESDE-R                          
033700*                                                                         
033800*    PASO 2: PGMJULDT CONVIERTE A JULIANO (FUNCION '1'), SUMA             
033900*    6 DIAS Y RECONVIERTE A CCYYMMDD (FUNCION '2') PARA                   
034000*    OBTENER EL DOMINGO DE LA MISMA SEMANA.                               
034100     MOVE '1'                TO WS-JD-FUNCTION                            
034200     MOVE WS-FECHA-DESDE-R   TO WS-JD-CCYYMMDD                            
034300     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
034400     COMPUTE WS-JD-SERIAL-DAYS = WS-JD-SERIAL-DAYS + 6                    
034500     MOVE '2'                TO WS-JD-FUNCTION                            
034600     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
034700     MOVE WS-JD-CCYYMMDD     TO WS-FECHA-HASTA-R.                         
034800 1300-CALC-RANGO-F.                                                       
034900     EXIT.                                                                
035000*                                                                         
035100*-------------------------------------------------------------            
035200*    SELECCIONAR - UN REGISTRO POR VUELTA; SI LA FECHA CAE EN             
035300*    EL RANGO LUNES/DOMINGO CALCULADO, SE SUMA A LA TABLA.                
035400*-------------------------------------------------------------            
035500 2000-SELECCIONAR-I.                                                      
035600*    COMPARACION DIRECTA DE CCYYMMDD NUMERICO: FUNCIONA PORQUE            
035700*    LAS FECHAS YA VIENEN EN ESE FORMATO DESDE EL MAESTRO.                
035800     IF WKO-WORKOUT-DATE-N >= WS-FECHA-DESDE-R                            
035900        AND WKO-WORKOUT-DATE-N <= WS-FECHA-HASTA-R                        
036000        PERFORM 2500-AGREGAR-TABLA-I THRU 2500-AGREGAR-TABLA-F            
036100     END-IF                                                               
036200     PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F.                    
036300 2000-SELECCIONAR-F.                                                      
036400     EXIT.                                                                
036500*                                                                         
036600*-------------------------------------------------------------            
036700*    LEER-WKOUT - UNA LECTURA DEL MAESTRO.  FS '10' TERMINA LA            
036800*    VUELTA DE SELECCION; CUALQUIER OTRO ERROR CORTA LA CORRIDA.          
036900*-------------------------------------------------------------            
037000 2100-LEER-WKOUT-I.                                                       
037100     READ WKOUT                                                           
037200     EVALUATE FS-WKOUT                                                    
037300        WHEN '00'                                                         
037400*          LECTURA NORMAL - SE CUENTA Y SE SIGUE.                         
037500           ADD 1 TO WS-CANT-LEIDOS                                        
037600        WHEN '10'                                                         
037700*          FIN DE MAESTRO - CORTA LA VUELTA DE SELECCION.                 
037800           SET WS-FIN-LECTURA TO TRUE                                     
037900        WHEN OTHER                                                        
038000*          CUALQUIER OTRO FILE STATUS ES ERROR DE E/S.                    
038100           DISPLAY '* ERROR EN LECTURA WKOUT = ' FS-WKOUT                 
038200           MOVE 9999 TO RETURN-CODE                                       
038300           SET WS-FIN-LECTURA TO TRUE                                     
038400     END-EVALUATE.                                                        
038500 2100-LEER-WKOUT-F.                                                       
038600     EXIT.                                                                
038700*                                                                         
038800*-------------------------------------------------------------            
038900*    AGREGAR-TABLA - COPIA EL REGISTRO SELECCIONADO A LA TABLA            
039000*    EN MEMORIA JUNTO CON SUS DOS CLAVES DE ORDEN.                        
039100*-------------------------------------------------------------            
039200 2500-AGREGAR-TABLA-I.                                                    
039300*    EL LIMITE DE 500 ENTRENAMIENTOS POR SEMANA ES HOLGADO PARA           
039400*    EL VOLUMEN REAL; SI SE LLEGARA A COLMAR, SE AVISA Y SE               
039500*    SIGUE PROCESANDO SIN ABORTAR LA CORRIDA.                             
039600     IF WS-SEL-USADAS < 500                                               
039700        ADD 1 TO WS-SEL-USADAS                                            
039800        ADD 1 TO WS-CANT-SELECC                                           
039900        SET WS-SEL-IDX TO WS-SEL-USADAS                                   
040000        MOVE WKO-WORKOUT-RECORD  TO WS-SEL-REGISTRO(WS-SEL-IDX)           
040100        MOVE WKO-WORKOUT-DATE-N  TO WS-SEL-FECHA-WKO(WS-SEL-IDX)          
040200        MOVE WKO-CREATED-DATE-N  TO WS-SEL-FECHA-ALTA(WS-SEL-IDX)         
040300     ELSE                                                                 
040400        DISPLAY '* TABLA DE SELECCION LLENA - REGISTRO OMITIDO'           
040500     END-IF.                                                              
040600 2500-AGREGAR-TABLA-F.                                                    
040700     EXIT.                                                                
040800*                                                                         
040900*-------------------------------------------------------------            
041000*    ORDENAR - EXCHANGE SORT EN MEMORIA POR WORKOUT-DATE DESC,            
041100*    CREATED-DATE DESC (EL TALLER NO UTILIZA VERBO SORT).                 
041200*-------------------------------------------------------------            
041300 3000-ORDENAR-I.                                                          
041400*    CON 0 O 1 ELEMENTOS NO HAY NADA QUE ORDENAR.                         
041500     IF WS-SEL-USADAS > 1                                                 
041600        PERFORM 3050-PASADA-I THRU 3050-PASADA-F                          
041700           VARYING WS-I FROM 1 BY 1                                       
041800           UNTIL WS-I > WS-SEL-USADAS - 1                                 
041900     END-IF.                                                              
042000 3000-ORDENAR-F.                                                          
042100     EXIT.                                                                
042200*                                                                         
042300*-------------------------------------------------------------            
042400*    PASADA - UNA PASADA DEL EXCHANGE SORT: COMPARA CADA PAR              
042500*    ADYACENTE DE LA PORCION TODAVIA NO ORDENADA DE LA TABLA.             
042600*-------------------------------------------------------------            
042700 3050-PASADA-I.                                                           
042800*    CADA PASADA SUCESIVA RECORRE UN ELEMENTO MENOS PORQUE EL             
042900*    MAS CHICO (SEGUN EL CRITERIO DE ORDEN) YA QUEDO AL FINAL.            
043000     PERFORM 3080-COMPARAR-I THRU 3080-COMPARAR-F                         
043100        VARYING WS-J FROM 1 BY 1                                          
043200        UNTIL WS-J > WS-SEL-USADAS - WS-I.                                
043300 3050-PASADA-F.                                                           
043400     EXIT.                                                                
043500*                                                                         
043600*-------------------------------------------------------------            
043700*    COMPARAR - DESEMPATE: SI LAS FECHAS DE ENTRENAMIENTO SON             
043800*    IGUALES, DECIDE LA FECHA DE ALTA (AMBAS DESCENDENTE).                
043900*-------------------------------------------------------------            
044000 3080-COMPARAR-I.                                                         
044100     IF WS-SEL-FECHA-WKO(WS-J) <                                          
044200           WS-SEL-FECHA-WKO(WS-J + 1)                                     
044300        OR (WS-SEL-FECHA-WKO(WS-J) =                                      
044400              WS-SEL-FECHA-WKO(WS-J + 1)                                  
044500        AND WS-SEL-FECHA-ALTA(WS-J) <                                     
044600              WS-SEL-FECHA-ALTA(WS-J + 1))                                
044700        PERFORM 3100-INTERCAMBIAR-I                                       
044800           THRU 3100-INTERCAMBIAR-F                                       
044900     END-IF.                                                              
045000 3080-COMPARAR-F.                                                         
045100     EXIT.                                                                
045200*                                                                         
045300*-------------------------------------------------------------            
045400*    INTERCAMBIAR - SWAP CLASICO DE EXCHANGE SORT VIA AREA                
045500*    INTERMEDIA WS-SWAP-AREA (3 MOVES DE IDA Y 3 DE VUELTA).              
045600*-------------------------------------------------------------            
045700 3100-INTERCAMBIAR-I.                                                     
045800     SET WS-SEL-IDX TO WS-J                                               
045900     MOVE WS-SEL-REGISTRO(WS-SEL-IDX)   TO WS-SWAP-REGISTRO               
046000     MOVE WS-SEL-FECHA-WKO(WS-SEL-IDX)  TO WS-SWAP-FECHA-WKO              
046100     MOVE WS-SEL-FECHA-ALTA(WS-SEL-IDX) TO WS-SWAP-FECHA-ALTA             
046200*    PRIMERO SE BAJA EL ELEMENTO J+1 A LA POSICION J...                   
046300     MOVE WS-SEL-REGISTRO(WS-J + 1)                                       
046400                             TO WS-SEL-REGISTRO(WS-SEL-IDX)               
046500     MOVE WS-SEL-FECHA-WKO(WS-J + 1)                                      
046600                             TO WS-SEL-FECHA-WKO(WS-SEL-IDX)              
046700     MOVE WS-SEL-FECHA-ALTA(WS-J + 1)                                     
046800                             TO WS-SEL-FECHA-ALTA(WS-SEL-IDX)             
046900*    ...Y AHORA EL ORIGINAL GUARDADO EN EL SWAP SUBE A J+1.               
047000     SET WS-SEL-IDX TO WS-J                                               
047100     SET WS-SEL-IDX UP BY 1                                               
047200     MOVE WS-SWAP-REGISTRO    TO WS-SEL-REGISTRO(WS-SEL-IDX)              
047300     MOVE WS-SWAP-FECHA-WKO   TO WS-SEL-FECHA-WKO(WS-SEL-IDX)             
047400     MOVE WS-SWAP-FECHA-ALTA  TO WS-SEL-FECHA-ALTA(WS-SEL-IDX).           
047500 3100-INTERCAMBIAR-F.                                                     
047600     EXIT.                                                                
047700*                                                                         
047800*-------------------------------------------------------------            
047900*    GRABAR - RECORRE LA TABLA YA ORDENADA DE PUNTA A PUNTA Y             
048000*    GRABA CADA REGISTRO EN DDWKSEL EN ESE ORDEN FINAL.                   
048100*-------------------------------------------------------------            
048200 4000-GRABAR-I.                                                           
048300     PERFORM 4050-GRABAR-UNA-I THRU 4050-GRABAR-UNA-F                     
048400        VARYING WS-SEL-IDX FROM 1 BY 1                                    
048500        UNTIL WS-SEL-IDX > WS-SEL-USADAS.                                 
048600 4000-GRABAR-F.                                                           
048700     EXIT.                                                                
048800*                                                                         
048900*-------------------------------------------------------------            
049000*    GRABAR-UNA - UN WRITE POR ELEMENTO DE LA TABLA.                      
049100*-------------------------------------------------------------            
049200 4050-GRABAR-UNA-I.                                                       
049300*    NO SE CORTA LA GRABACION ANTE UN ERROR DE WRITE; SE                  
049400*    MARCA RETURN-CODE Y SE SIGUE CON EL RESTO DE LA TABLA.               
049500     MOVE WS-SEL-REGISTRO(WS-SEL-IDX) TO REG-WKSEL                        
049600     WRITE REG-WKSEL                                                      
049700     IF FS-WKSEL IS NOT EQUAL '00'                                        
049800        DISPLAY '* ERROR EN WRITE WKSEL = ' FS-WKSEL                      
049900        MOVE 9999 TO RETURN-CODE                                          
050000     ELSE                                                                 
050100        ADD 1 TO WS-CANT-GRABADOS                                         
050200     END-IF.                                                              
050300 4050-GRABAR-UNA-F.                                                       
050400     EXIT.                                                                
050500*                                                                         
050600*-------------------------------------------------------------            
050700*    FINAL - TOTALES DE CONTROL Y CIERRE DE LOS TRES ARCHIVOS.            
050800*-------------------------------------------------------------            
050900 9999-FINAL-I.                                                            
051000*    CON CLAVE INVALIDA ESTOS TOTALES SALEN EN CERO, LO CUAL              
051100*    LE SIRVE AL OPERADOR DE SEÑAL DE QUE NO HUBO SELECCION.              
051200     DISPLAY '=============================================='             
051300     DISPLAY 'TOTAL LEIDOS     = ' WS-CANT-LEIDOS                         
051400     DISPLAY 'TOTAL SELECCION. = ' WS-CANT-SELECC                         
051500     DISPLAY 'TOTAL GRABADOS   = ' WS-CANT-GRABADOS                       
051600*                                                                         
051700     CLOSE WKOUT                                                          
051800     CLOSE SEMANA                                                         
051900     CLOSE WKSEL.                                                         
052000 9999-FINAL-F.                                                            
052100     EXIT.                                                                
052200*////////////////////////////////////////////////////////////////         
