000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMRECW.                                                  
000300 AUTHOR.        M. ACOSTA.                                                
000400 INSTALLATION.  CENTRO DE COMPUTOS SYNCFIT.                               
000500 DATE-WRITTEN.  05/06/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO SYNCFIT.             
000800*****************************************************************         
000900*                                                               *         
001000*    PGM_54 - PGMRECW  -  ENTRENAMIENTOS RECIENTES              *         
001100*    =================                                          *         
001200*                                                               *         
001300*    RECIBE UNA CANTIDAD DE DIAS (TARJETA DDDIAS) Y SELECCIONA  *         
001400*    DEL MAESTRO (DDWKOUT) LOS ENTRENAMIENTOS CUYA FECHA SEA    *         
001500*    IGUAL O POSTERIOR A (FECHA DE HOY MENOS N DIAS), EN        *         
001600*    DDWKSEL2, ORDENADOS POR FECHA DE ENTRENAMIENTO             *         
001700*    DESCENDENTE Y, A IGUALDAD, POR FECHA DE ALTA DESCENDENTE.  *         
001800*    CANTIDAD NO NUMERICA O NO POSITIVA = NO SE APLICA FILTRO,  *         
001900*    SE RECHAZA LA CORRIDA.                                     *         
002000*                                                               *         
002100*    REUTILIZA LA MISMA TABLA + EXCHANGE SORT EN MEMORIA QUE    *         
002200*    PGMWRNG PARA EL ORDEN DE SALIDA (EL TALLER NO USA SORT).   *         
002300*                                                               *         
002400*-----------------------------------------------------------*             
002500*    H I S T O R I A   D E   C A M B I O S                   *            
002600*-----------------------------------------------------------*             
002700*    05/06/89 MLA 0000  ALTA INICIAL DEL PROGRAMA.                        
002800*    19/09/89 MLA 1130  SE EXIGE QUE N SEA ENTERO POSITIVO.               
002900*    15/01/90 RFF 1350  SE DELEGA RESTA DE DIAS A PGMJULDT.               
003000*    20/02/93 RFF 1694  SE REUTILIZA LA TABLA + EXCHANGE SORT             
003100*                        DE PGMWRNG PARA EL ORDEN DE SALIDA.              
003200*    12/10/94 JCP 1915  AMPLIACION DE TABLA DE SELECCION A 500.           
003300*    03/06/96 MLA 2205  LIMPIEZA DE CONTADORES DE DIAGNOSTICO.            
003400*    20/12/97 JCP 2360  REVISION PREVIA AL CAMBIO DE MILENIO.             
003500*    23/09/98 RFF 2410  REMEDIACION AÑO 2000 (Y2K) - FECHA DE             
003600*                        PROCESO TOMADA CON VENTANA DE SIGLO.             
003700*    14/01/99 MLA 2411  PRUEBA DE REGRESION SOBRE CORRIDA DE              
003800*                        FIN DE ANIO 1999/2000.  RESULTADOS OK.           
003900*    08/09/02 RFF 2637  SE VERIFICA CONSISTENCIA DE LA VENTANA DE         
004000*                        SIGLO CONTRA EL RESTO DE LA FAMILIA DE           
004100*                        PROGRAMAS.                                       
004200*-----------------------------------------------------------*             
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000*    LOS TRES ARCHIVOS SON SECUENCIALES DE TEXTO, SIN INDICE.             
005100     SELECT WKOUT   ASSIGN TO DDWKOUT                                     
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS  IS FS-WKOUT.                                     
005400     SELECT DIAS    ASSIGN TO DDDIAS                                      
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS  IS FS-DIAS.                                      
005700     SELECT WKSEL2  ASSIGN TO DDWKSEL2                                    
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS  IS FS-WKSEL2.                                    
006000*                                                                         
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*                                                                         
006400*    MAESTRO DE ENTRENAMIENTOS - LAYOUT COMPARTIDO CON EL RESTO           
006500*    DE LA FAMILIA (VER CPWKOUT).                                         
006600 FD  WKOUT                                                                
006700     RECORDING MODE IS F.                                                 
006800     COPY CPWKOUT.                                                        
006900*                                                                         
007000*    TARJETA DE PARAMETRO CON LA CANTIDAD DE DIAS A MIRAR HACIA           
007100*    ATRAS DESDE HOY.                                                     
007200 FD  DIAS                                                                 
007300     RECORDING MODE IS F.                                                 
007400 01  REG-DIAS                   PIC X(05).                                
007500*                                                                         
007600*    SALIDA: UN REGISTRO WKOUT POR ENTRENAMIENTO SELECCIONADO.            
007700 FD  WKSEL2                                                               
007800     RECORDING MODE IS F.                                                 
007900 01  REG-WKSEL2                 PIC X(142).                               
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200*========================*                                                
008300 77  FILLER                     PIC X(22) VALUE '* INICIO W-S *'.         
008400*                                                                         
008500*---- FILE STATUS -----------------------------------------------         
008600 77  FS-WKOUT                   PIC XX  VALUE SPACES.                     
008700     88  FS-WKOUT-FIN                   VALUE '10'.                       
008800 77  FS-DIAS                    PIC XX  VALUE SPACES.                     
008900 77  FS-WKSEL2                  PIC XX  VALUE SPACES.                     
009000*                                                                         
009100 77  WS-STATUS-FIN              PIC X.                                    
009200     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
009300     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
009400*    APAGADO EN TRUE POR 1200-VERIF-DIAS CUANDO LA TARJETA NO             
009500*    ES NUMERICA O VIENE CON CANTIDAD CERO.                               
009600 77  WS-DIAS-INVALIDO-SW        PIC X   VALUE 'N'.                        
009700     88  WS-DIAS-INVALIDO               VALUE 'S'.                        
009800*                                                                         
009900*---- CANTIDAD DE DIAS SOLICITADA -------------------------------         
010000 77  WS-N-DIAS                   PIC 9(05) VALUE ZERO.                    
010100*                                                                         
010200*---- AREA DE COMUNICACION CON PGMJULDT -------------------------         
010300*    SE USA PARA RESTAR N DIAS A LA FECHA DE HOY VIA SERIALES             
010400*    JULIANOS (FUNCION '1' CONVIERTE, FUNCION '2' RECONVIERTE).           
010500 01  WS-JULDT-PARMS.                                                      
010600     05  WS-JD-FUNCTION         PIC X(01).                                
010700     05  WS-JD-CCYYMMDD         PIC 9(08).                                
010800     05  WS-JD-SERIAL-DAYS      PIC S9(09) COMP.                          
010900     05  WS-JD-WEEKDAY-ISO      PIC 9(01).                                
011000     05  WS-JD-VALID-SW         PIC X(01).                                
011100     05  FILLER                 PIC X(10).                                
011200*                                                                         
011300*---- FECHA DE PROCESO (VENTANA DE SIGLO, VER Y2K 23/09/98) ------        
011400 01  WS-FECHA-SISTEMA.                                                    
011500     05  WS-FS-AA               PIC 9(02).                                
011600     05  WS-FS-MM               PIC 9(02).                                
011700     05  WS-FS-DD               PIC 9(02).                                
011800 77  WS-SIGLO                    PIC 9(02) VALUE ZERO.                    
011900 01  WS-FECHA-HOY.                                                        
012000     05  WS-HOY-CCYY            PIC 9(04).                                
012100     05  WS-HOY-MM              PIC 9(02).                                
012200     05  WS-HOY-DD              PIC 9(02).                                
012300 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY                                
012400                                PIC 9(08).                                
012500*                                                                         
012600*---- FECHA DESDE (HOY MENOS N DIAS), DESCOMPUESTA ---------------        
012700 01  WS-FECHA-DESDE.                                                      
012800     05  WS-FD2-CCYY            PIC 9(04).                                
012900     05  WS-FD2-MM              PIC 9(02).                                
013000     05  WS-FD2-DD              PIC 9(02).                                
013100 01  WS-FECHA-DESDE-R   REDEFINES WS-FECHA-DESDE                          
013200                                PIC 9(08).                                
013300 77  WS-SERIAL-HOY                PIC S9(09) COMP VALUE ZERO.             
013400 77  WS-SERIAL-DESDE              PIC S9(09) COMP VALUE ZERO.             
013500*                                                                         
013600*---- TABLA DE SELECCION EN MEMORIA (SUSTITUYE AL SORT) ----------        
013700 01  WS-TABLA-SELECCION.                                                  
013800     05  WS-SEL-OC OCCURS 500 TIMES INDEXED BY WS-SEL-IDX.                
013900         10  WS-SEL-REGISTRO    PIC X(142).                               
014000         10  WS-SEL-FECHA-WKO   PIC 9(08).                                
014100         10  WS-SEL-FECHA-ALTA  PIC 9(08).                                
014200 01  WS-TABLA-SELECCION-R REDEFINES WS-TABLA-SELECCION                    
014300                                PIC X(79000).                             
014400 77  WS-SEL-USADAS               PIC S9(04) COMP VALUE ZERO.              
014500*                                                                         
014600*---- AREA DE INTERCAMBIO PARA EL EXCHANGE SORT ------------------        
014700 01  WS-SWAP-AREA.                                                        
014800     05  WS-SWAP-REGISTRO       PIC X(142).                               
014900     05  WS-SWAP-FECHA-WKO      PIC 9(08).                                
015000     05  WS-SWAP-FECHA-ALTA     PIC 9(08).                                
015100*                                                                         
015200*---- SUBINDICES Y CONTADORES (TODO COMP) ------------------------        
015300 77  WS-I                        PIC S9(05) COMP VALUE ZERO.              
015400 77  WS-J                        PIC S9(05) COMP VALUE ZERO.              
015500 77  WS-CANT-LEIDOS              PIC 9(05) VALUE ZEROS.                   
015600 77  WS-CANT-SELECC              PIC 9(05) VALUE ZEROS.                   
015700 77  WS-CANT-GRABADOS            PIC 9(05) VALUE ZEROS.                   
015800 01  FILLER                      PIC X(22) VALUE '* FINAL  W-S *'.        
015900*                                                                         
016000*-----------------------------------------------------------------        
016100 PROCEDURE DIVISION.                                                      
016200*                                                                         
016300*-------------------------------------------------------------            
016400*    MAIN-PROGRAM - CALCULA LA FECHA DESDE (1000-INICIO); SI LA           
016500*    CANTIDAD DE DIAS ES VALIDA, SELECCIONA EN MEMORIA (2000),            
016600*    ORDENA (3000) Y GRABA (4000) - SI ES INVALIDA SE VA                  
016700*    DIRECTO A 9999-FINAL CON WKSEL2 VACIO.                               
016800*-------------------------------------------------------------            
016900 MAIN-PROGRAM-I.                                                          
017000     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F                         
017100*    LAS TRES FASES SIGUIENTES SOLO CORREN SI LA CANTIDAD DE              
017200*    DIAS RESULTO VALIDA.                                                 
017300     IF NOT WS-DIAS-INVALIDO                                              
017400        PERFORM 2000-SELECCIONAR-I THRU 2000-SELECCIONAR-F                
017500           UNTIL WS-FIN-LECTURA                                           
017600        PERFORM 3000-ORDENAR-I     THRU 3000-ORDENAR-F                    
017700        PERFORM 4000-GRABAR-I      THRU 4000-GRABAR-F                     
017800     END-IF                                                               
017900*    CIERRE DE ARCHIVOS Y TOTALES, CANTIDAD VALIDA O NO.                  
018000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.                         
018100 MAIN-PROGRAM-F.                                                          
018200     GOBACK.                                                              
018300*                                                                         
018400*-------------------------------------------------------------            
018500*-------------------------------------------------------------            
018600*    INICIO - APERTURA DE ARCHIVOS, LECTURA Y VALIDACION DE LA            
018700*    CANTIDAD DE DIAS, Y CALCULO DE LA FECHA DESDE.  UN ERROR DE          
018800*    OPEN EN WKOUT O UNA CANTIDAD INVALIDA CORTAN LA SELECCION            
018900*    (WS-DIAS-INVALIDO) SIN TOCAR EL MAESTRO.                             
019000*-------------------------------------------------------------            
019100 1000-INICIO-I.                                                           
019200     OPEN INPUT  WKOUT                                                    
019300     IF FS-WKOUT IS NOT EQUAL '00'                                        
019400        DISPLAY '* ERROR EN OPEN WKOUT = ' FS-WKOUT                       
019500        MOVE 9999 TO RETURN-CODE                                          
019600        SET WS-FIN-LECTURA TO TRUE                                        
019700        SET WS-DIAS-INVALIDO TO TRUE                                      
019800     END-IF                                                               
019900     OPEN INPUT  DIAS                                                     
020000     OPEN OUTPUT WKSEL2                                                   
020100*                                                                         
020200*    SE LEE Y VALIDA LA CANTIDAD SOLO SI EL OPEN DE ARRIBA ANDUVO.        
020300     IF NOT WS-DIAS-INVALIDO                                              
020400        PERFORM 1100-LEER-DIAS-I   THRU 1100-LEER-DIAS-F                  
020500        PERFORM 1200-VERIF-DIAS-I  THRU 1200-VERIF-DIAS-F                 
020600     END-IF                                                               
020700*    SOLO SI LA CANTIDAD RESULTO VALIDA SE ARRANCA LA LECTURA.            
020800     IF NOT WS-DIAS-INVALIDO                                              
020900        PERFORM 1300-CALC-DESDE-I  THRU 1300-CALC-DESDE-F                 
021000        SET WS-NO-FIN-LECTURA TO TRUE                                     
021100        PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F                  
021200     END-IF.                                                              
021300 1000-INICIO-F.                                                           
021400     EXIT.                                                                
021500*                                                                         
021600*-------------------------------------------------------------            
021700*-------------------------------------------------------------            
021800*    LEER-DIAS - UNA SOLA LECTURA DE LA TARJETA DE PARAMETRO              
021900*    (DDDIAS).  SI VIENE VACIA, 1200-VERIF-DIAS LA VA A                   
022000*    RECHAZAR POR NO SER NUMERICA.                                        
022100*-------------------------------------------------------------            
022200 1100-LEER-DIAS-I.                                                        
022300     MOVE SPACES TO REG-DIAS                                              
022400     READ DIAS INTO REG-DIAS                                              
022500        AT END CONTINUE                                                   
022600     END-READ.                                                            
022700 1100-LEER-DIAS-F.                                                        
022800     EXIT.                                                                
022900*                                                                         
023000*-------------------------------------------------------------            
023100*-------------------------------------------------------------            
023200*    VERIF-DIAS - LA CANTIDAD DEBE SER NUMERICA Y MAYOR QUE               
023300*    CERO; CUALQUIER OTRA COSA RECHAZA TODA LA CORRIDA.                   
023400*-------------------------------------------------------------            
023500 1200-VERIF-DIAS-I.                                                       
023600     IF REG-DIAS IS NOT NUMERIC                                           
023700        DISPLAY '* CANTIDAD DE DIAS INVALIDA: ' REG-DIAS                  
023800        SET WS-DIAS-INVALIDO TO TRUE                                      
023900        MOVE 9004 TO RETURN-CODE                                          
024000     ELSE                                                                 
024100        MOVE REG-DIAS TO WS-N-DIAS                                        
024200        IF WS-N-DIAS = 0                                                  
024300           DISPLAY '* CANTIDAD DE DIAS DEBE SER MAYOR QUE CERO'           
024400           SET WS-DIAS-INVALIDO TO TRUE                                   
024500           MOVE 9004 TO RETURN-CODE                                       
024600        END-IF                                                            
024700     END-IF.                                                              
024800 1200-VERIF-DIAS-F.                                                       
024900     EXIT.                                                                
025000*                                                                         
025100*-------------------------------------------------------------            
025200*-------------------------------------------------------------            
025300*    CALC-DESDE - FECHA DE HOY CON VENTANA DE SIGLO (VER Y2K              
025400*    23/09/98); SE LE RESTAN N DIAS EN SERIAL JULIANO PARA                
025500*    EVITAR CUENTAS DE CALENDARIO A MANO (MESES/AÑOS BISIESTOS).          
025600*-------------------------------------------------------------            
025700 1300-CALC-DESDE-I.                                                       
025800*    VENTANA DE SIGLO: AA < 50 SE INTERPRETA 20XX, CASO                   
025900*    CONTRARIO 19XX.                                                      
026000     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
026100     IF WS-FS-AA < 50                                                     
026200        MOVE 20 TO WS-SIGLO                                               
026300     ELSE                                                                 
026400        MOVE 19 TO WS-SIGLO                                               
026500     END-IF                                                               
026600     COMPUTE WS-HOY-CCYY = (WS-SIGLO * 100) + WS-FS-AA                    
026700     MOVE WS-FS-MM TO WS-HOY-MM                                           
026800     MOVE WS-FS-DD TO WS-HOY-DD                                           
026900*                                                                         
027000*    PASO 1: HOY A SERIAL JULIANO (FUNCION '1').                          
027100     MOVE '1'             TO WS-JD-FUNCTION                               
027200     MOVE WS-FECHA-HOY-R  TO WS-JD-CCYYMMDD                               
027300     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
027400     MOVE WS-JD-SERIAL-DAYS TO WS-SERIAL-HOY                              
027500*                                                                         
027600*    PASO 2: SE RESTA N DIAS AL SERIAL Y SE RECONVIERTE A                 
027700*    CCYYMMDD (FUNCION '2') PARA OBTENER LA FECHA DESDE.                  
027800     COMPUTE WS-SERIAL-DESDE = WS-SERIAL-HOY - WS-N-DIAS                  
027900     MOVE '2'                TO WS-JD-FUNCTION                            
028000     MOVE WS-SERIAL-DESDE    TO WS-JD-SERIAL-DAYS                         
028100     CALL 'PGMJULDT' USING WS-JULDT-PARMS                                 
028200     MOVE WS-JD-CCYYMMDD     TO WS-FECHA-DESDE-R.                         
028300 1300-CALC-DESDE-F.                                                       
028400     EXIT.                                                                
028500*                                                                         
028600*-------------------------------------------------------------            
028700*-------------------------------------------------------------            
028800*    SELECCIONAR - UN REGISTRO POR VUELTA; SI LA FECHA DE                 
028900*    ENTRENAMIENTO ES IGUAL O POSTERIOR A LA FECHA DESDE, SE              
029000*    SUMA A LA TABLA (SIN LIMITE SUPERIOR: LLEGA HASTA HOY).              
029100*-------------------------------------------------------------            
029200 2000-SELECCIONAR-I.                                                      
029300     IF WKO-WORKOUT-DATE-N >= WS-FECHA-DESDE-R                            
029400        PERFORM 2500-AGREGAR-TABLA-I THRU 2500-AGREGAR-TABLA-F            
029500     END-IF                                                               
029600     PERFORM 2100-LEER-WKOUT-I THRU 2100-LEER-WKOUT-F.                    
029700 2000-SELECCIONAR-F.                                                      
029800     EXIT.                                                                
029900*                                                                         
030000*-------------------------------------------------------------            
030100*    LEER-WKOUT - UNA LECTURA DEL MAESTRO.  FS '10' TERMINA LA            
030200*    VUELTA DE SELECCION; CUALQUIER OTRO ERROR CORTA LA CORRIDA.          
030300*-------------------------------------------------------------            
030400 2100-LEER-WKOUT-I.                                                       
030500     READ WKOUT                                                           
030600     EVALUATE FS-WKOUT                                                    
030700        WHEN '00'                                                         
030800*          LECTURA NORMAL - SE CUENTA Y SE SIGUE.                         
030900           ADD 1 TO WS-CANT-LEIDOS                                        
031000        WHEN '10'                                                         
031100*          FIN DE MAESTRO - CORTA LA VUELTA DE SELECCION.                 
031200           SET WS-FIN-LECTURA TO TRUE                                     
031300        WHEN OTHER                                                        
031400*          CUALQUIER OTRO FILE STATUS ES ERROR DE E/S.                    
031500           DISPLAY '* ERROR EN LECTURA WKOUT = ' FS-WKOUT                 
031600           MOVE 9999 TO RETURN-CODE                                       
031700           SET WS-FIN-LECTURA TO TRUE                                     
031800     END-EVALUATE.                                                        
031900 2100-LEER-WKOUT-F.                                                       
032000     EXIT.                                                                
032100*                                                                         
032200*-------------------------------------------------------------            
032300*    AGREGAR-TABLA - COPIA EL REGISTRO SELECCIONADO A LA TABLA            
032400*    EN MEMORIA JUNTO CON SUS DOS CLAVES DE ORDEN.                        
032500*-------------------------------------------------------------            
032600 2500-AGREGAR-TABLA-I.                                                    
032700*    EL LIMITE DE 500 ES HOLGADO PARA EL VOLUMEN REAL; SI SE              
032800*    COLMARA, SE AVISA Y SE SIGUE SIN ABORTAR LA CORRIDA.                 
032900     IF WS-SEL-USADAS < 500                                               
033000        ADD 1 TO WS-SEL-USADAS                                            
033100        ADD 1 TO WS-CANT-SELECC                                           
033200        SET WS-SEL-IDX TO WS-SEL-USADAS                                   
033300        MOVE WKO-WORKOUT-RECORD  TO WS-SEL-REGISTRO(WS-SEL-IDX)           
033400        MOVE WKO-WORKOUT-DATE-N  TO WS-SEL-FECHA-WKO(WS-SEL-IDX)          
033500        MOVE WKO-CREATED-DATE-N  TO WS-SEL-FECHA-ALTA(WS-SEL-IDX)         
033600     ELSE                                                                 
033700        DISPLAY '* TABLA DE SELECCION LLENA - REGISTRO OMITIDO'           
033800     END-IF.                                                              
033900 2500-AGREGAR-TABLA-F.                                                    
034000     EXIT.                                                                
034100*                                                                         
034200*-------------------------------------------------------------            
034300*    ORDENAR - EXCHANGE SORT EN MEMORIA POR WORKOUT-DATE DESC,            
034400*    CREATED-DATE DESC (EL TALLER NO UTILIZA VERBO SORT).                 
034500*-------------------------------------------------------------            
034600 3000-ORDENAR-I.                                                          
034700*    CON 0 O 1 ELEMENTOS NO HAY NADA QUE ORDENAR.                         
034800     IF WS-SEL-USADAS > 1                                                 
034900        PERFORM 3050-PASADA-I THRU 3050-PASADA-F                          
035000           VARYING WS-I FROM 1 BY 1                                       
035100           UNTIL WS-I > WS-SEL-USADAS - 1                                 
035200     END-IF.                                                              
035300 3000-ORDENAR-F.                                                          
035400     EXIT.                                                                
035500*                                                                         
035600*-------------------------------------------------------------            
035700*    PASADA - UNA PASADA DEL EXCHANGE SORT: COMPARA CADA PAR              
035800*    ADYACENTE DE LA PORCION TODAVIA NO ORDENADA DE LA TABLA.             
035900*-------------------------------------------------------------            
036000 3050-PASADA-I.                                                           
036100*    CADA PASADA SUCESIVA RECORRE UN ELEMENTO MENOS PORQUE EL             
036200*    MAS CHICO (SEGUN EL CRITERIO DE ORDEN) YA QUEDO AL FINAL.            
036300     PERFORM 3080-COMPARAR-I THRU 3080-COMPARAR-F                         
036400        VARYING WS-J FROM 1 BY 1                                          
036500        UNTIL WS-J > WS-SEL-USADAS - WS-I.                                
036600 3050-PASADA-F.                                                           
036700     EXIT.                                                                
036800*                                                                         
036900*-------------------------------------------------------------            
037000*    COMPARAR - DESEMPATE: SI LAS FECHAS DE ENTRENAMIENTO SON             
037100*    IGUALES, DECIDE LA FECHA DE ALTA (AMBAS DESCENDENTE).                
037200*-------------------------------------------------------------            
037300 3080-COMPARAR-I.                                                         
037400     IF WS-SEL-FECHA-WKO(WS-J) <                                          
037500           WS-SEL-FECHA-WKO(WS-J + 1)                                     
037600        OR (WS-SEL-FECHA-WKO(WS-J) =                                      
037700              WS-SEL-FECHA-WKO(WS-J + 1)                                  
037800        AND WS-SEL-FECHA-ALTA(WS-J) <                                     
037900              WS-SEL-FECHA-ALTA(WS-J + 1))                                
038000        PERFORM 3100-INTERCAMBIAR-I                                       
038100           THRU 3100-INTERCAMBIAR-F                                       
038200     END-IF.                                                              
038300 3080-COMPARAR-F.                                                         
038400     EXIT.                                                                
038500*                                                                         
038600*-------------------------------------------------------------            
038700*    INTERCAMBIAR - SWAP CLASICO DE EXCHANGE SORT VIA AREA                
038800*    INTERMEDIA WS-SWAP-AREA (3 MOVES DE IDA Y 3 DE VUELTA).              
038900*-------------------------------------------------------------            
039000 3100-INTERCAMBIAR-I.                                                     
039100     SET WS-SEL-IDX TO WS-J                                               
039200     MOVE WS-SEL-REGISTRO(WS-SEL-IDX)   TO WS-SWAP-REGISTRO               
039300     MOVE WS-SEL-FECHA-WKO(WS-SEL-IDX)  TO WS-SWAP-FECHA-WKO              
039400     MOVE WS-SEL-FECHA-ALTA(WS-SEL-IDX) TO WS-SWAP-FECHA-ALTA             
039500*    PRIMERO SE BAJA EL ELEMENTO J+1 A LA POSICION J...                   
039600     MOVE WS-SEL-REGISTRO(WS-J + 1)                                       
039700                             TO WS-SEL-REGISTRO(WS-SEL-IDX)               
039800     MOVE WS-SEL-FECHA-WKO(WS-J + 1)                                      
039900                             TO WS-SEL-FECHA-WKO(WS-SEL-IDX)              
040000     MOVE WS-SEL-FECHA-ALTA(WS-J + 1)                                     
040100                             TO WS-SEL-FECHA-ALTA(WS-SEL-IDX)             
040200*    ...Y AHORA EL ORIGINAL GUARDADO EN EL SWAP SUBE A J+1.               
040300     SET WS-SEL-IDX TO WS-J                                               
040400     SET WS-SEL-IDX UP BY 1                                               
040500     MOVE WS-SWAP-REGISTRO    TO WS-SEL-REGISTRO(WS-SEL-IDX)              
040600     MOVE WS-SWAP-FECHA-WKO   TO WS-SEL-FECHA-WKO(WS-SEL-IDX)             
040700     MOVE WS-SWAP-FECHA-ALTA  TO WS-SEL-FECHA-ALTA(WS-SEL-IDX).           
040800 3100-INTERCAMBIAR-F.                                                     
040900     EXIT.                                                                
041000*                                                                         
041100*-------------------------------------------------------------            
041200*    GRABAR - RECORRE LA TABLA YA ORDENADA DE PUNTA A PUNTA Y             
041300*    GRABA CADA REGISTRO EN DDWKSEL2 EN ESE ORDEN FINAL.                  
041400*-------------------------------------------------------------            
041500 4000-GRABAR-I.                                                           
041600     PERFORM 4050-GRABAR-UNA-I THRU 4050-GRABAR-UNA-F                     
041700        VARYING WS-SEL-IDX FROM 1 BY 1                                    
041800        UNTIL WS-SEL-IDX > WS-SEL-USADAS.                                 
041900 4000-GRABAR-F.                                                           
042000     EXIT.                                                                
042100*                                                                         
042200*-------------------------------------------------------------            
042300*    GRABAR-UNA - UN WRITE POR ELEMENTO DE LA TABLA.  NO SE               
042400*    CORTA LA GRABACION ANTE UN ERROR DE WRITE; SE MARCA                  
042500*    RETURN-CODE Y SE SIGUE CON EL RESTO DE LA TABLA.                     
042600*-------------------------------------------------------------            
042700 4050-GRABAR-UNA-I.                                                       
042800     MOVE WS-SEL-REGISTRO(WS-SEL-IDX) TO REG-WKSEL2                       
042900     WRITE REG-WKSEL2                                                     
043000     IF FS-WKSEL2 IS NOT EQUAL '00'                                       
043100        DISPLAY '* ERROR EN WRITE WKSEL2 = ' FS-WKSEL2                    
043200        MOVE 9999 TO RETURN-CODE                                          
043300     ELSE                                                                 
043400        ADD 1 TO WS-CANT-GRABADOS                                         
043500     END-IF.                                                              
043600 4050-GRABAR-UNA-F.                                                       
043700     EXIT.                                                                
043800*                                                                         
043900*-------------------------------------------------------------            
044000*-------------------------------------------------------------            
044100*    FINAL - TOTALES DE CONTROL Y CIERRE DE LOS TRES ARCHIVOS.            
044200*    CON CANTIDAD DE DIAS INVALIDA ESTOS TOTALES SALEN EN CERO.           
044300*-------------------------------------------------------------            
044400 9999-FINAL-I.                                                            
044500     DISPLAY '=============================================='             
044600     DISPLAY 'TOTAL LEIDOS     = ' WS-CANT-LEIDOS                         
044700     DISPLAY 'TOTAL SELECCION. = ' WS-CANT-SELECC                         
044800     DISPLAY 'TOTAL GRABADOS   = ' WS-CANT-GRABADOS                       
044900*                                                                         
045000     CLOSE WKOUT                                                          
045100     CLOSE DIAS                                                           
045200     CLOSE WKSEL2.                                                        
045300 9999-FINAL-F.                                                            
045400     EXIT.                                                                
045500*////////////////////////////////////////////////////////////////         
